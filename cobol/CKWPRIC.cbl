000100****************************************************************
000200* PROGRAM:  CKWPRIC
000300*           Cookie Factory Warp Engine - Building Transaction
000400*
000500* AUTHOR :  D Stout
000600*           IBM PD TOOLS ADLAB
000700*
000800* PRICES AND APPLIES A BUILDING PURCHASE OR SALE.  THE BILL IS
000900* THE EXACT GEOMETRIC-SERIES SUM OF THE UNIT PRICES CROSSED,
001000* ROUNDED UP ONCE ON THE TOTAL (NEVER PER UNIT).  A SALE PRICES
001100* THE SAME WAY AGAINST THE REFUND FACTOR AND IS RETURNED AS A
001200* NEGATIVE BILL.  ON ACCEPT, THIS PROGRAM UPDATES THE INVENTORY
001300* AND BANK ITSELF AND THEN CALLS CKWRATE, SINCE A CHANGED
001400* BUILDING COUNT CHANGES THE DERIVED RATES.
001500****************************************************************
001600*
001700* Linkage:
001800*      parameters:
001900*        1: Game state record   (modified in place when accepted)
002000*        2: Building type (1-5), signed amount, returned bill
002100*           and accept/reject status (group - see LS-PRICE-PARMS)
002200****************************************************************
002300*
002400*     AMENDMENT HISTORY
002500*
002600*     DATE       INIT  TICKET     DESCRIPTION
002700*     03/14/93   DWS   ADLB-0441  ORIGINAL PROGRAM - FLAT PRICE
002800*                                 PER UNIT, NO ESCALATION
002900*     11/02/94   DWS   ADLB-0508  GEOMETRIC ESCALATION AND SALE
003000*                                 REFUND, PARAMETERIZED BY
003100*                                 GS-PRICE-GROWTH/REFUND-FACTOR
003200*     04/18/96   CJM   ADLB-0546  BILL NOW ROUNDED UP ONCE ON
003300*                                 THE TOTAL INSTEAD OF PER UNIT
003400*                                 -- WAS OVERCHARGING ON BULK BUYS
003500*     06/21/99   RFH   ADLB-0619  Y2K - NO DATE FIELDS IN THIS
003600*                                 PROGRAM, REVIEWED, NO CHANGE
003700*     02/11/02   RFH   ADLB-0677  ADDED THE INVALID-BUILDING-TYPE
003800*                                 GUARD AFTER A BAD TRAN BLEW UP
003900*                                 THE SUBSCRIPT ON BT-CATALOG
004000*     08/30/05   RFH   ADLB-0701  ADDED WS-DEBUG-SW TRACE OF THE
004100*                                 PRICED BILL -- PAIRS WITH THE
004200*                                 CKWTIME SEGMENT TRACE FOR THE
004300*                                 SAME INVESTIGATION
004400*
004500****************************************************************
004600 IDENTIFICATION DIVISION.
004700 PROGRAM-ID.    CKWPRIC.
004800 AUTHOR.        D STOUT.
004900 INSTALLATION.  IBM PD TOOLS ADLAB.
005000 DATE-WRITTEN.  03/14/93.
005100 DATE-COMPILED.
005200 SECURITY.      NONE.
005300 ENVIRONMENT DIVISION.
005400 CONFIGURATION SECTION.
005500 SPECIAL-NAMES.
005600     C01 IS TOP-OF-FORM.
005700 INPUT-OUTPUT SECTION.
005800****************************************************************
005900 DATA DIVISION.
006000 WORKING-STORAGE SECTION.
006100*
006200 COPY CKWBLDG.
006300*
006400 77  WS-DEBUG-SW                    PIC X      VALUE 'N'.
006500     88  WS-DEBUG-ON                           VALUE 'Y'.
006600*
006700 01  WS-PRICE-FIELDS.
006800     05  WS-OWNED                   PIC S9(7)       COMP-3.
006900     05  WS-AMAG                    PIC S9(7)       COMP-3.
007000     05  WS-EXP-N                   PIC S9(7)       COMP-3.
007100     05  WS-EXP-A                   PIC S9(7)       COMP-3.
007200     05  WS-GPOW-N                  PIC S9(9)V9(8)  COMP-3.
007300     05  WS-GPOW-A                  PIC S9(9)V9(8)  COMP-3.
007400     05  WS-RAW-BILL                PIC S9(13)V9(8) COMP-3.
007500     05  WS-INT-BILL                PIC S9(13)      COMP-3.
007600     05  WS-FRAC-BILL               PIC S9(13)V9(8) COMP-3.
007700     05  WS-CEIL-BILL               PIC S9(13)      COMP-3.
007800     05  WS-FINAL-BILL              PIC S9(13)V9(4) COMP-3.
007900     05  FILLER                     PIC X(5)        VALUE SPACES.
008000*
008100 01  WS-DIAG-LINE                   PIC X(40) VALUE SPACES.
008200 01  WS-DIAG-FIELDS REDEFINES WS-DIAG-LINE.
008300     05  WS-DIAG-TEXT               PIC X(30).
008400     05  WS-DIAG-CODE               PIC X(10).
008500*
008600 01  WS-BILL-SNAPSHOT.
008700     05  WS-SNAP-TYPE               PIC 9(2).
008800     05  WS-SNAP-AMOUNT             PIC S9(7).
008900     05  WS-SNAP-BILL               PIC S9(13)V9999.
009000 01  WS-BILL-SNAPSHOT-ALT REDEFINES WS-BILL-SNAPSHOT.
009100     05  WS-SNAP-RAW                PIC X(26).
009200*
009300****************************************************************
009400 LINKAGE SECTION.
009500 01  LS-GAME-STATE.
009600     COPY CKWGAME.
009700 01  LS-PRICE-PARMS.
009800     05  LS-BLDG-TYPE               PIC 9(2).
009900     05  LS-BLDG-AMOUNT             PIC S9(7).
010000     05  LS-PRICE-RESULT            PIC S9(13)V9(4).
010100     05  LS-PRICE-STATUS            PIC X.
010200     05  FILLER                     PIC X(5).
010300*
010400****************************************************************
010500 PROCEDURE DIVISION USING LS-GAME-STATE, LS-PRICE-PARMS.
010600*
010700 000-MAIN.
010800     MOVE 'A' TO LS-PRICE-STATUS.
010900     MOVE SPACES TO WS-DIAG-LINE.
011000     IF LS-BLDG-TYPE < 1 OR LS-BLDG-TYPE > 5
011100         MOVE 'R' TO LS-PRICE-STATUS
011200         MOVE 'INVALID BUILDING TYPE' TO WS-DIAG-TEXT
011300         GO TO 000-EXIT.
011400     IF LS-BLDG-AMOUNT = 0
011500         MOVE 'R' TO LS-PRICE-STATUS
011600         MOVE 'ZERO AMOUNT REJECTED' TO WS-DIAG-TEXT
011700         GO TO 000-EXIT.
011800     MOVE GS-BLDG-COUNT (LS-BLDG-TYPE) TO WS-OWNED.
011900     IF WS-OWNED + LS-BLDG-AMOUNT < 0
012000         MOVE 'R' TO LS-PRICE-STATUS
012100         MOVE 'SALE EXCEEDS OWNED COUNT' TO WS-DIAG-TEXT
012200         GO TO 000-EXIT.
012300     IF LS-BLDG-AMOUNT > 0
012400         PERFORM 200-CALC-PURCHASE-BILL
012500     ELSE
012600         PERFORM 300-CALC-SALE-REFUND.
012700     IF GS-BANK - WS-FINAL-BILL < 0
012800         MOVE 'R' TO LS-PRICE-STATUS
012900         MOVE 'INSUFFICIENT BANK BALANCE' TO WS-DIAG-TEXT
013000         GO TO 000-EXIT.
013100     MOVE WS-FINAL-BILL TO LS-PRICE-RESULT.
013200     MOVE LS-BLDG-TYPE TO WS-SNAP-TYPE.
013300     MOVE LS-BLDG-AMOUNT TO WS-SNAP-AMOUNT.
013400     MOVE WS-FINAL-BILL TO WS-SNAP-BILL.
013500     IF WS-DEBUG-ON
013600         PERFORM 900-TRACE-BILL.
013700     ADD LS-BLDG-AMOUNT TO GS-BLDG-COUNT (LS-BLDG-TYPE).
013800     SUBTRACT WS-FINAL-BILL FROM GS-BANK.
013900     CALL 'CKWRATE' USING LS-GAME-STATE.
014000 000-EXIT.
014100     GOBACK.
014200*
014300*    -----------------------------------------------------
014400*    bill = CEILING( p * g**n * (g**a - 1) / (g - 1) )
014500*    -----------------------------------------------------
014600 200-CALC-PURCHASE-BILL.
014700     MOVE WS-OWNED TO WS-EXP-N.
014800     MOVE LS-BLDG-AMOUNT TO WS-EXP-A.
014900     COMPUTE WS-GPOW-N = GS-PRICE-GROWTH ** WS-EXP-N.
015000     COMPUTE WS-GPOW-A = GS-PRICE-GROWTH ** WS-EXP-A.
015100     COMPUTE WS-RAW-BILL =
015200         (BT-UNIT-PRICE (LS-BLDG-TYPE) * WS-GPOW-N *
015300             (WS-GPOW-A - 1)) / (GS-PRICE-GROWTH - 1).
015400     PERFORM 500-CEIL-RAW-BILL.
015500     MOVE WS-CEIL-BILL TO WS-FINAL-BILL.
015600*
015700*    -----------------------------------------------------
015800*    refund = CEILING( p * r * g**(n+a) * (g**(-a) - 1)
015900*                           / (g - 1) ),  bill = -refund
016000*    -----------------------------------------------------
016100 300-CALC-SALE-REFUND.
016200     COMPUTE WS-AMAG = 0 - LS-BLDG-AMOUNT.
016300     COMPUTE WS-EXP-N = WS-OWNED + LS-BLDG-AMOUNT.
016400     MOVE WS-AMAG TO WS-EXP-A.
016500     COMPUTE WS-GPOW-N = GS-PRICE-GROWTH ** WS-EXP-N.
016600     COMPUTE WS-GPOW-A = GS-PRICE-GROWTH ** WS-EXP-A.
016700     COMPUTE WS-RAW-BILL =
016800         (BT-UNIT-PRICE (LS-BLDG-TYPE) * GS-REFUND-FACTOR *
016900             WS-GPOW-N * (WS-GPOW-A - 1)) /
017000                 (GS-PRICE-GROWTH - 1).
017100     PERFORM 500-CEIL-RAW-BILL.
017200     COMPUTE WS-FINAL-BILL = 0 - WS-CEIL-BILL.
017300*
017400 500-CEIL-RAW-BILL.
017500     MOVE WS-RAW-BILL TO WS-INT-BILL.
017600     COMPUTE WS-FRAC-BILL = WS-RAW-BILL - WS-INT-BILL.
017700     IF WS-FRAC-BILL > 0
017800         ADD 1 TO WS-INT-BILL.
017900     MOVE WS-INT-BILL TO WS-CEIL-BILL.
018000*
018100 900-TRACE-BILL.
018200     DISPLAY 'CKWPRIC BILL ' WS-SNAP-RAW.
018300*
018400*  END OF PROGRAM CKWPRIC

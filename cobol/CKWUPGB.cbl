000100****************************************************************
000200* PROGRAM:  CKWUPGB
000300*           Cookie Factory Warp Engine - Upgrade Purchase
000400*
000500* AUTHOR :  D Stout
000600*           IBM PD TOOLS ADLAB
000700*
000800* VALIDATES AND APPLIES THE PURCHASE OF ONE CATALOG UPGRADE.
000900* UPGRADE PRICES ARE FLAT -- THEY NEVER ESCALATE THE WAY BUILDING
001000* PRICES DO (SEE CKWPRIC).  ON ACCEPT THIS PROGRAM MARKS THE
001100* UPGRADE OWNED, DEBITS THE BANK, AND CALLS CKWRATE SINCE A NEW
001200* UPGRADE CHANGES THE EFFECT SET.
001300****************************************************************
001400*
001500* Linkage:
001600*      parameters:
001700*        1: Game state record   (modified in place when accepted)
001800*        2: Upgrade index (1-14) and returned accept/reject
001900*           status (group - see LS-UPGRADE-PARMS)
002000****************************************************************
002100*
002200*     AMENDMENT HISTORY
002300*
002400*     DATE       INIT  TICKET     DESCRIPTION
002500*     03/14/93   DWS   ADLB-0441  ORIGINAL PROGRAM - BUILDING
002600*                                 COUNT UNLOCK RULE ONLY
002700*     11/02/94   DWS   ADLB-0513  ADDED THE GF (GRANDMA+FARM) AND
002800*                                 HM (HANDMADE) UNLOCK RULE KINDS
002900*                                 FOR THE 3 NEW CATALOG ROWS
003000*     04/18/96   CJM   ADLB-0547  REJECT DUPLICATE PURCHASE OF AN
003100*                                 ALREADY-OWNED UPGRADE INSTEAD
003200*                                 OF SILENTLY RE-DEBITING THE BANK
003300*     06/21/99   RFH   ADLB-0619  Y2K - NO DATE FIELDS IN THIS
003400*                                 PROGRAM, REVIEWED, NO CHANGE
003500*     02/11/02   RFH   ADLB-0677  ADDED THE INVALID-UPGRADE-INDEX
003600*                                 GUARD AFTER A BAD TRAN BLEW UP
003700*                                 THE SUBSCRIPT ON UP-CATALOG
003800*     08/30/05   RFH   ADLB-0701  ADDED WS-DEBUG-SW TRACE OF THE
003900*                                 ACCEPTED PURCHASE -- PAIRS WITH
004000*                                 THE CKWTIME SEGMENT TRACE FOR
004100*                                 THE SAME INVESTIGATION
004200*
004300****************************************************************
004400 IDENTIFICATION DIVISION.
004500 PROGRAM-ID.    CKWUPGB.
004600 AUTHOR.        D STOUT.
004700 INSTALLATION.  IBM PD TOOLS ADLAB.
004800 DATE-WRITTEN.  03/14/93.
004900 DATE-COMPILED.
005000 SECURITY.      NONE.
005100 ENVIRONMENT DIVISION.
005200 CONFIGURATION SECTION.
005300 SPECIAL-NAMES.
005400     C01 IS TOP-OF-FORM.
005500 INPUT-OUTPUT SECTION.
005600****************************************************************
005700 DATA DIVISION.
005800 WORKING-STORAGE SECTION.
005900*
006000 COPY CKWUPGC.
006100*
006200 77  WS-DEBUG-SW                    PIC X      VALUE 'N'.
006300     88  WS-DEBUG-ON                           VALUE 'Y'.
006400*
006500 01  WS-UPGRADE-FIELDS.
006600     05  WS-UPG-SUB                 PIC 9(2)        COMP.
006700     05  WS-RULE-MET-SW             PIC X           VALUE 'N'.
006800         88  WS-RULE-MET                            VALUE 'Y'.
006900     05  FILLER                     PIC X(5)        VALUE SPACES.
007000*
007100 01  WS-DIAG-LINE                   PIC X(40) VALUE SPACES.
007200 01  WS-DIAG-FIELDS REDEFINES WS-DIAG-LINE.
007300     05  WS-DIAG-TEXT               PIC X(30).
007400     05  WS-DIAG-CODE               PIC X(10).
007500*
007600 01  WS-PURCHASE-SNAPSHOT.
007700     05  WS-SNAP-UPG-NO             PIC 9(2).
007800     05  WS-SNAP-UPG-PRICE          PIC 9(13)V9999.
007900 01  WS-PURCHASE-SNAPSHOT-ALT REDEFINES WS-PURCHASE-SNAPSHOT.
008000     05  WS-SNAP-RAW                PIC X(19).
008100*
008200****************************************************************
008300 LINKAGE SECTION.
008400 01  LS-GAME-STATE.
008500     COPY CKWGAME.
008600 01  LS-UPGRADE-PARMS.
008700     05  LS-UPGRADE-NO              PIC 9(2).
008800     05  LS-UPGRADE-STATUS          PIC X.
008900     05  FILLER                     PIC X(5).
009000*
009100****************************************************************
009200 PROCEDURE DIVISION USING LS-GAME-STATE, LS-UPGRADE-PARMS.
009300*
009400 000-MAIN.
009500     MOVE 'A' TO LS-UPGRADE-STATUS.
009600     MOVE SPACES TO WS-DIAG-LINE.
009700     IF LS-UPGRADE-NO < 1 OR LS-UPGRADE-NO > 14
009800         MOVE 'R' TO LS-UPGRADE-STATUS
009900         MOVE 'INVALID UPGRADE INDEX' TO WS-DIAG-TEXT
010000         GO TO 000-EXIT.
010100     MOVE LS-UPGRADE-NO TO WS-UPG-SUB.
010200     IF GS-UPG-OWNED (WS-UPG-SUB) = 'Y'
010300         MOVE 'R' TO LS-UPGRADE-STATUS
010400         MOVE 'UPGRADE ALREADY OWNED' TO WS-DIAG-TEXT
010500         GO TO 000-EXIT.
010600     PERFORM 200-CHECK-UNLOCK-RULE THRU 200-EXIT.
010700     IF NOT WS-RULE-MET
010800         MOVE 'R' TO LS-UPGRADE-STATUS
010900         MOVE 'UPGRADE UNLOCK RULE NOT MET' TO WS-DIAG-TEXT
011000         GO TO 000-EXIT.
011100     IF UP-PRICE (WS-UPG-SUB) > GS-BANK
011200         MOVE 'R' TO LS-UPGRADE-STATUS
011300         MOVE 'UPGRADE NOT AFFORDABLE' TO WS-DIAG-TEXT
011400         GO TO 000-EXIT.
011500     MOVE LS-UPGRADE-NO TO WS-SNAP-UPG-NO.
011600     MOVE UP-PRICE (WS-UPG-SUB) TO WS-SNAP-UPG-PRICE.
011700     IF WS-DEBUG-ON
011800         PERFORM 900-TRACE-PURCHASE.
011900     MOVE 'Y' TO GS-UPG-OWNED (WS-UPG-SUB).
012000     SUBTRACT UP-PRICE (WS-UPG-SUB) FROM GS-BANK.
012100     CALL 'CKWRATE' USING LS-GAME-STATE.
012200 000-EXIT.
012300     GOBACK.
012400*
012500*    -----------------------------------------------------
012600*    BC  BUILDING COUNT    -- OWNED(TGT) >= MIN
012700*    GF  GRANDMA + FARM    -- GRANDMAS >= 1 AND FARMS >= 15
012800*    HM  HANDMADE LIFETIME -- GS-HANDMADE >= MIN
012900*    -----------------------------------------------------
013000 200-CHECK-UNLOCK-RULE.
013100     MOVE 'N' TO WS-RULE-MET-SW.
013200     IF UP-UNLOCK-KIND (WS-UPG-SUB) = 'BC'
013300         GO TO 210-CHECK-BC-RULE.
013400     IF UP-UNLOCK-KIND (WS-UPG-SUB) = 'GF'
013500         GO TO 220-CHECK-GF-RULE.
013600     IF UP-UNLOCK-KIND (WS-UPG-SUB) = 'HM'
013700         GO TO 230-CHECK-HM-RULE.
013800     GO TO 200-EXIT.
013900*
014000 210-CHECK-BC-RULE.
014100     IF GS-BLDG-COUNT (UP-UNLOCK-TGT (WS-UPG-SUB)) >=
014200             UP-UNLOCK-MIN (WS-UPG-SUB)
014300         MOVE 'Y' TO WS-RULE-MET-SW.
014400     GO TO 200-EXIT.
014500*
014600 220-CHECK-GF-RULE.
014700     IF GS-BLDG-COUNT (2) >= 1 AND GS-BLDG-COUNT (3) >= 15
014800         MOVE 'Y' TO WS-RULE-MET-SW.
014900     GO TO 200-EXIT.
015000*
015100 230-CHECK-HM-RULE.
015200     IF GS-HANDMADE >= UP-UNLOCK-MIN (WS-UPG-SUB)
015300         MOVE 'Y' TO WS-RULE-MET-SW.
015400 200-EXIT.
015500     EXIT.
015600*
015700 900-TRACE-PURCHASE.
015800     DISPLAY 'CKWUPGB PURCHASE ' WS-SNAP-RAW.
015900*
016000*  END OF PROGRAM CKWUPGB

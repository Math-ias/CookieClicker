000100****************************************************************
000200* PROGRAM:  CKWRATE
000300*           Cookie Factory Warp Engine - Rate Calculation
000400*
000500* AUTHOR :  D Stout
000600*           IBM PD TOOLS ADLAB
000700*
000800* RE-DERIVES THE PRODUCTION RATE OF EACH BUILDING TYPE AND THE
000900* COOKIES-EARNED-PER-CLICK FIGURE FROM THE OWNED-UPGRADE SET AND
001000* THE ACTIVE-BUFF SET.  CALLED BY CKWMAIN (AFTER A BUILDING TRAN,
001100* AN UPGRADE BUY, OR A BUFF REGISTRATION) AND BY CKWTIME (ONCE
001200* PER WARP SEGMENT, SINCE A BUFF MAY HAVE EXPIRED).
001300*
001400* THIS PROGRAM NEVER CHANGES GS-BANK, GS-COOKIES-BAKED, OR ANY
001500* OTHER STATISTIC -- IT ONLY REWRITES GS-BLDG-RATE(1-5) AND
001600* GS-PER-CLICK.  INVENTORY, UPGRADES AND BUFFS ARE READ-ONLY.
001700****************************************************************
001800*
001900* Linkage:
002000*      parameters:
002100*        1: Game state record   (passed and partially modified --
002200*           only GS-BLDG-RATE/GS-PER-CLICK are written)
002300****************************************************************
002400*
002500*     AMENDMENT HISTORY
002600*
002700*     DATE       INIT  TICKET     DESCRIPTION
002800*     03/14/93   DWS   ADLB-0441  ORIGINAL PROGRAM - BUILDING
002900*                                 MULTIPLIER/CONSTANT EFFECTS
003000*                                 ONLY (NO CLICKING EFFECTS YET)
003100*     07/02/93   DWS   ADLB-0459  ADDED 300-CALC-PER-CLICK AND
003200*                                 THE CLICKING-SCOPE EFFECT PASS
003300*     11/02/94   DWS   ADLB-0512  CORRECTED BT-UNIT-RATE TRUNCAT-
003400*                                 ION (SEE CKWBLDG) -- LONG WARPS
003500*                                 WERE UNDER-EARNING BADLY
003600*     04/18/96   CJM   ADLB-0544  ADDED 'GP' (GRANDMA->FARM) AND
003700*                                 'TF' (THOUSAND FINGERS) EFFECT
003800*                                 KINDS FOR THE NEW UPGRADE ROWS
003900*     09/09/97   CJM   ADLB-0571  ADDED 'CP' (PLASTIC MOUSE)
004000*                                 CLICKING CONSTANT -- MUST RUN
004100*                                 AFTER BUILDING RATES ARE FINAL
004200*     06/21/99   RFH   ADLB-0619  Y2K - NO DATE FIELDS IN THIS
004300*                                 PROGRAM, REVIEWED, NO CHANGE
004400*     02/11/02   RFH   ADLB-0677  SPLIT THE UPGRADE/BUFF EFFECT
004500*                                 SCANS INTO SEPARATE PARAGRAPHS
004600*                                 PER TARGET BUILDING -- SHARED
004700*                                 LOOP WAS HARD TO STEP THROUGH
004800*
004900****************************************************************
005000 IDENTIFICATION DIVISION.
005100 PROGRAM-ID.    CKWRATE.
005200 AUTHOR.        D STOUT.
005300 INSTALLATION.  IBM PD TOOLS ADLAB.
005400 DATE-WRITTEN.  03/14/93.
005500 DATE-COMPILED.
005600 SECURITY.      NONE.
005700 ENVIRONMENT DIVISION.
005800 CONFIGURATION SECTION.
005900 SPECIAL-NAMES.
006000     C01 IS TOP-OF-FORM.
006100 INPUT-OUTPUT SECTION.
006200****************************************************************
006300 DATA DIVISION.
006400 WORKING-STORAGE SECTION.
006500*
006600*    ---------------------------------------------------------
006700*    compiled-in catalogs -- see CKWBLDG/CKWUPGC for layout
006800*    ---------------------------------------------------------
006900 COPY CKWBLDG.
007000 COPY CKWUPGC.
007100*
007200 77  WS-NONCURSOR-CT            PIC 9(9)        COMP.
007300*
007400 01  WS-RATE-SUBS.
007500     05  WS-BLDG-SUB            PIC 9(2)        COMP.
007600     05  WS-BLDG-SUB2           PIC 9(2)        COMP.
007700     05  WS-UPG-SUB             PIC 9(2)        COMP.
007800     05  WS-BUFF-SUB            PIC 9(2)        COMP.
007900     05  WS-EFCT-SUB            PIC 9(1)        COMP.
008000     05  FILLER                 PIC X(9)        VALUE SPACES.
008100*
008200 01  WS-RATE-WORK.
008300     05  WS-CUR-EF-KIND         PIC X(2).
008400     05  WS-CUR-EF-VALUE        PIC S9(7)V9(8)  COMP-3.
008500     05  WS-MULT-PROD           PIC S9(7)V9(8)  COMP-3.
008600     05  WS-CONST-SUM           PIC S9(7)V9(8)  COMP-3.
008700     05  WS-EFFECT-NUM          PIC S9(7)V9(8)  COMP-3.
008800     05  WS-TOTAL-BLDG-RATE     PIC S9(7)V9(8)  COMP-3.
008900     05  FILLER                 PIC X(5)        VALUE SPACES.
009000*
009100 01  WS-CUR-EF-KIND-HOLDER      PIC X(2).
009200*    split view used only when tracing an unrecognized EF-KIND
009300 01  WS-CUR-EF-KIND-VIEW REDEFINES WS-CUR-EF-KIND-HOLDER.
009400     05  WS-CUR-EF-KIND-1       PIC X.
009500     05  WS-CUR-EF-KIND-2       PIC X.
009600*
009700 01  WS-DIAG-LINE                   PIC X(40) VALUE SPACES.
009800 01  WS-DIAG-FIELDS REDEFINES WS-DIAG-LINE.
009900     05  WS-DIAG-TEXT               PIC X(30).
010000     05  WS-DIAG-CODE               PIC X(10).
010100*
010200****************************************************************
010300 LINKAGE SECTION.
010400 01  LS-GAME-STATE.
010500     COPY CKWGAME.
010600*
010700****************************************************************
010800 PROCEDURE DIVISION USING LS-GAME-STATE.
010900*
011000 000-MAIN.
011100     PERFORM 200-CALC-BUILDING-RATES.
011200     PERFORM 300-CALC-PER-CLICK.
011300     GOBACK.
011400*
011500*    -----------------------------------------------------
011600*    BUILDING-SCOPE EFFECTS -- MUST RUN BEFORE 300- BELOW,
011700*    THE 'CP' CLICKING EFFECT READS GS-BLDG-RATE AS INPUT.
011800*    -----------------------------------------------------
011900 200-CALC-BUILDING-RATES.
012000     PERFORM 210-CALC-ONE-BUILDING-RATE
012100         VARYING WS-BLDG-SUB FROM 1 BY 1
012200             UNTIL WS-BLDG-SUB > 5.
012300*
012400 210-CALC-ONE-BUILDING-RATE.
012500     MOVE 1 TO WS-MULT-PROD.
012600     MOVE 0 TO WS-CONST-SUM.
012700     PERFORM 220-APPLY-UPG-BLDG-EFFECTS THRU 220-EXIT
012800         VARYING WS-UPG-SUB FROM 1 BY 1
012900             UNTIL WS-UPG-SUB > 14.
013000     PERFORM 230-APPLY-BUFF-BLDG-EFFECTS THRU 230-EXIT
013100         VARYING WS-BUFF-SUB FROM 1 BY 1
013200             UNTIL WS-BUFF-SUB > 20.
013300     IF GS-BLDG-COUNT (WS-BLDG-SUB) = 0
013400         MOVE 0 TO GS-BLDG-RATE (WS-BLDG-SUB)
013500     ELSE
013600         COMPUTE GS-BLDG-RATE (WS-BLDG-SUB) =
013700             GS-BLDG-COUNT (WS-BLDG-SUB) *
013800             ((WS-MULT-PROD * BT-UNIT-RATE (WS-BLDG-SUB))
013900                 + WS-CONST-SUM).
014000*
014100 220-APPLY-UPG-BLDG-EFFECTS.
014200     IF GS-UPG-OWNED (WS-UPG-SUB) NOT = 'Y'
014300         GO TO 220-EXIT.
014400     PERFORM 221-CHECK-ONE-UPG-BLDG-EFCT THRU 221-EXIT
014500         VARYING WS-EFCT-SUB FROM 1 BY 1
014600             UNTIL WS-EFCT-SUB > 3.
014700 220-EXIT.
014800     EXIT.
014900*
015000 221-CHECK-ONE-UPG-BLDG-EFCT.
015100     IF UP-EF-SCOPE (WS-UPG-SUB WS-EFCT-SUB) NOT = 'B'
015200         GO TO 221-EXIT.
015300     IF UP-EF-TARGET (WS-UPG-SUB WS-EFCT-SUB) NOT = WS-BLDG-SUB
015400         GO TO 221-EXIT.
015500     MOVE UP-EF-KIND (WS-UPG-SUB WS-EFCT-SUB) TO WS-CUR-EF-KIND.
015600     MOVE UP-EF-VALUE (WS-UPG-SUB WS-EFCT-SUB) TO WS-CUR-EF-VALUE.
015700     PERFORM 400-EVAL-EFFECT-NUMBER.
015800     IF UP-EF-TERM (WS-UPG-SUB WS-EFCT-SUB) = 'M'
015900         MULTIPLY WS-EFFECT-NUM BY WS-MULT-PROD
016000     ELSE
016100         ADD WS-EFFECT-NUM TO WS-CONST-SUM.
016200 221-EXIT.
016300     EXIT.
016400*
016500 230-APPLY-BUFF-BLDG-EFFECTS.
016600     IF BF-TIME-LEFT (WS-BUFF-SUB) = 0
016700         GO TO 230-EXIT.
016800     PERFORM 231-CHECK-ONE-BUFF-BLDG-EFCT THRU 231-EXIT
016900         VARYING WS-EFCT-SUB FROM 1 BY 1
017000             UNTIL WS-EFCT-SUB > 5.
017100 230-EXIT.
017200     EXIT.
017300*
017400 231-CHECK-ONE-BUFF-BLDG-EFCT.
017500     IF EF-SCOPE (WS-BUFF-SUB WS-EFCT-SUB) NOT = 'B'
017600         GO TO 231-EXIT.
017700     IF EF-TARGET (WS-BUFF-SUB WS-EFCT-SUB) NOT = WS-BLDG-SUB
017800         GO TO 231-EXIT.
017900     MOVE EF-KIND (WS-BUFF-SUB WS-EFCT-SUB) TO WS-CUR-EF-KIND.
018000     MOVE EF-VALUE (WS-BUFF-SUB WS-EFCT-SUB) TO WS-CUR-EF-VALUE.
018100     PERFORM 400-EVAL-EFFECT-NUMBER.
018200     IF EF-TERM (WS-BUFF-SUB WS-EFCT-SUB) = 'M'
018300         MULTIPLY WS-EFFECT-NUM BY WS-MULT-PROD
018400     ELSE
018500         ADD WS-EFFECT-NUM TO WS-CONST-SUM.
018600 231-EXIT.
018700     EXIT.
018800*
018900*    -----------------------------------------------------
019000*    CLICKING-SCOPE EFFECTS -- RUNS AFTER BUILDING RATES
019100*    ARE FINAL (SEE BANNER ABOVE).
019200*    -----------------------------------------------------
019300 300-CALC-PER-CLICK.
019400     MOVE 1 TO WS-MULT-PROD.
019500     MOVE 0 TO WS-CONST-SUM.
019600     PERFORM 320-APPLY-UPG-CLICK-EFFECTS THRU 320-EXIT
019700         VARYING WS-UPG-SUB FROM 1 BY 1
019800             UNTIL WS-UPG-SUB > 14.
019900     PERFORM 330-APPLY-BUFF-CLICK-EFFECTS THRU 330-EXIT
020000         VARYING WS-BUFF-SUB FROM 1 BY 1
020100             UNTIL WS-BUFF-SUB > 20.
020200     COMPUTE GS-PER-CLICK = (1 * WS-MULT-PROD) + WS-CONST-SUM.
020300*
020400 320-APPLY-UPG-CLICK-EFFECTS.
020500     IF GS-UPG-OWNED (WS-UPG-SUB) NOT = 'Y'
020600         GO TO 320-EXIT.
020700     PERFORM 321-CHECK-ONE-UPG-CLICK-EFCT THRU 321-EXIT
020800         VARYING WS-EFCT-SUB FROM 1 BY 1
020900             UNTIL WS-EFCT-SUB > 3.
021000 320-EXIT.
021100     EXIT.
021200*
021300 321-CHECK-ONE-UPG-CLICK-EFCT.
021400     IF UP-EF-SCOPE (WS-UPG-SUB WS-EFCT-SUB) NOT = 'C'
021500         GO TO 321-EXIT.
021600     MOVE UP-EF-KIND (WS-UPG-SUB WS-EFCT-SUB) TO WS-CUR-EF-KIND.
021700     MOVE UP-EF-VALUE (WS-UPG-SUB WS-EFCT-SUB) TO WS-CUR-EF-VALUE.
021800     PERFORM 400-EVAL-EFFECT-NUMBER.
021900     IF UP-EF-TERM (WS-UPG-SUB WS-EFCT-SUB) = 'M'
022000         MULTIPLY WS-EFFECT-NUM BY WS-MULT-PROD
022100     ELSE
022200         ADD WS-EFFECT-NUM TO WS-CONST-SUM.
022300 321-EXIT.
022400     EXIT.
022500*
022600 330-APPLY-BUFF-CLICK-EFFECTS.
022700     IF BF-TIME-LEFT (WS-BUFF-SUB) = 0
022800         GO TO 330-EXIT.
022900     PERFORM 331-CHECK-ONE-BUFF-CLICK-EFCT THRU 331-EXIT
023000         VARYING WS-EFCT-SUB FROM 1 BY 1
023100             UNTIL WS-EFCT-SUB > 5.
023200 330-EXIT.
023300     EXIT.
023400*
023500 331-CHECK-ONE-BUFF-CLICK-EFCT.
023600     IF EF-SCOPE (WS-BUFF-SUB WS-EFCT-SUB) NOT = 'C'
023700         GO TO 331-EXIT.
023800     MOVE EF-KIND (WS-BUFF-SUB WS-EFCT-SUB) TO WS-CUR-EF-KIND.
023900     MOVE EF-VALUE (WS-BUFF-SUB WS-EFCT-SUB) TO WS-CUR-EF-VALUE.
024000     PERFORM 400-EVAL-EFFECT-NUMBER.
024100     IF EF-TERM (WS-BUFF-SUB WS-EFCT-SUB) = 'M'
024200         MULTIPLY WS-EFFECT-NUM BY WS-MULT-PROD
024300     ELSE
024400         ADD WS-EFFECT-NUM TO WS-CONST-SUM.
024500 331-EXIT.
024600     EXIT.
024700*
024800*    -----------------------------------------------------
024900*    400-EVAL-EFFECT-NUMBER -- ONE EFFECT'S CONTRIBUTION,
025000*    PER EF-KIND.  WS-CUR-EF-KIND/VALUE MUST BE SET BY THE
025100*    CALLER FIRST.  RESULT RETURNED IN WS-EFFECT-NUM.
025200*    -----------------------------------------------------
025300 400-EVAL-EFFECT-NUMBER.
025400     IF WS-CUR-EF-KIND = 'FX'
025500         MOVE WS-CUR-EF-VALUE TO WS-EFFECT-NUM
025600     ELSE
025700     IF WS-CUR-EF-KIND = 'GP'
025800         COMPUTE WS-EFFECT-NUM =
025900             1 + (0.01 * GS-BLDG-COUNT (2))
026000     ELSE
026100     IF WS-CUR-EF-KIND = 'TF'
026200         PERFORM 420-COUNT-NONCURSOR-BLDGS
026300         COMPUTE WS-EFFECT-NUM = 0.1 * WS-NONCURSOR-CT
026400     ELSE
026500     IF WS-CUR-EF-KIND = 'CP'
026600         PERFORM 430-SUM-BLDG-RATES
026700         COMPUTE WS-EFFECT-NUM = 0.01 * WS-TOTAL-BLDG-RATE
026800     ELSE
026900         MOVE WS-CUR-EF-KIND TO WS-DIAG-TEXT
027000         MOVE 0 TO WS-EFFECT-NUM.
027100*
027200 420-COUNT-NONCURSOR-BLDGS.
027300     MOVE 0 TO WS-NONCURSOR-CT.
027400     PERFORM 421-ADD-ONE-NONCURSOR-CT THRU 421-EXIT
027500         VARYING WS-BLDG-SUB2 FROM 1 BY 1
027600             UNTIL WS-BLDG-SUB2 > 5.
027700*
027800 421-ADD-ONE-NONCURSOR-CT.
027900     IF WS-BLDG-SUB2 = 1
028000         GO TO 421-EXIT.
028100     ADD GS-BLDG-COUNT (WS-BLDG-SUB2) TO WS-NONCURSOR-CT.
028200 421-EXIT.
028300     EXIT.
028400*
028500 430-SUM-BLDG-RATES.
028600     MOVE 0 TO WS-TOTAL-BLDG-RATE.
028700     PERFORM 431-ADD-ONE-BLDG-RATE THRU 431-EXIT
028800         VARYING WS-BLDG-SUB2 FROM 1 BY 1
028900             UNTIL WS-BLDG-SUB2 > 5.
029000*
029100 431-ADD-ONE-BLDG-RATE.
029200     ADD GS-BLDG-RATE (WS-BLDG-SUB2) TO WS-TOTAL-BLDG-RATE.
029300 431-EXIT.
029400     EXIT.
029500*
029600*  END OF PROGRAM CKWRATE

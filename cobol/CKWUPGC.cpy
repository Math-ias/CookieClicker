000100******************************************************************
000200*                                                                *
000300*   CKWUPGC  --  UPGRADE CATALOG (COMPILED-IN TABLE)             *
000400*                                                                *
000500*   THE 14 PERMANENT UPGRADES ARE FIXED FOR THE LIFE OF THE      *
000600*   PROGRAM -- THEY ARE NOT CARRIED ON ANY FILE.  LOADED BY      *
000700*   REDEFINES OVER A FILLER BLOCK, SAME CONVENTION AS CKWBLDG.   *
000800*   UNUSED EFFECT SLOTS (AN ENTRY MAY CARRY 1, 2 OR 3 EFFECTS)   *
000900*   ARE PADDED WITH UP-EF-SCOPE = SPACE, WHICH THE RATE-CALC     *
001000*   SUBPROGRAM TREATS AS "NO EFFECT HERE".                       *
001100*                                                                *
001200*   ENTRY LAYOUT (125 BYTES):                                    *
001300*       INDEX(2) NAME(30) PRICE(17) UNLOCK-KIND(2)               *
001400*       UNLOCK-TGT(2) UNLOCK-MIN(9) EFFECT-1(21) EFFECT-2(21)    *
001500*       EFFECT-3(21)                                             *
001600*   EACH EFFECT SUB-ENTRY: SCOPE(1) TARGET(2) TERM(1) KIND(2)    *
001700*       VALUE(15 -- UNSIGNED HERE, CALLER TREATS AS S9(7)V9(8))  *
001800*                                                                *
001900*   UP-UNLOCK-KIND VALUES -- SEE CKWUPGB FOR THE RULE LOGIC:     *
002000*       BC  BUILDING COUNT (UP-UNLOCK-TGT/-MIN APPLY)            *
002100*       GF  GRANDMA+FARM (>=1 GRANDMA AND >=15 FARMS, FIXED)     *
002200*       HM  HANDMADE LIFETIME COOKIES (UP-UNLOCK-MIN APPLIES)    *
002300*                                                                *
002400*   AMENDMENT HISTORY                                            *
002500*   DATE       INIT  TICKET     DESCRIPTION                      *
002600*   03/14/93   DWS   ADLB-0441  ORIGINAL 14-UPGRADE TABLE         *
002700*   11/02/94   DWS   ADLB-0513  ADDED FARMER_GRANDMAS (GF RULE),  *
002800*                               PLASTIC_MOUSE (CP), THOUSAND_     *
002900*                               FINGERS (TF) -- WERE MISSING      *
003000*                               FROM THE FIRST CUT OF THE TABLE   *
003100*                                                                *
003200******************************************************************
003300 01  UP-CATALOG-VALUES.
003400 05  FILLER  PIC X(125) VALUE
003500     '01REINFORCED_INDEX_FINGER       0000000000100
003600-        '0000BC01000000001B01MFX000000200000000C00MFX0
003700-        '00000200000000 00   000000000000000'
003800 05  FILLER  PIC X(125) VALUE
003900     '02CARPAL_TUNNEL_PREVENTION_CREAM0000000000500
004000-        '0000BC01000000001B01MFX000000200000000C00MFX0
004100-        '00000200000000 00   000000000000000'
004200 05  FILLER  PIC X(125) VALUE
004300     '03AMBIDEXTROUS                  0000000010000
004400-        '0000BC01000000010B01MFX000000200000000C00MFX0
004500-        '00000200000000 00   000000000000000'
004600 05  FILLER  PIC X(125) VALUE
004700     '04FORWARDS_FROM_GRANDMA         0000000001000
004800-        '0000BC02000000001B02MFX000000200000000 00   0
004900-        '00000000000000 00   000000000000000'
005000 05  FILLER  PIC X(125) VALUE
005100     '05STEEL_PLATED_ROLLING_PINS     0000000005000
005200-        '0000BC02000000005B02MFX000000200000000 00   0
005300-        '00000000000000 00   000000000000000'
005400 05  FILLER  PIC X(125) VALUE
005500     '06LUBRICATED_DENTURES           0000000050000
005600-        '0000BC02000000025B02MFX000000200000000 00   0
005700-        '00000000000000 00   000000000000000'
005800 05  FILLER  PIC X(125) VALUE
005900     '07CHEAP_HOES                    0000000011000
006000-        '0000BC03000000001B03MFX000000200000000 00   0
006100-        '00000000000000 00   000000000000000'
006200 05  FILLER  PIC X(125) VALUE
006300     '08FERTILIZER                    0000000055000
006400-        '0000BC03000000005B03MFX000000200000000 00   0
006500-        '00000000000000 00   000000000000000'
006600 05  FILLER  PIC X(125) VALUE
006700     '09COOKIE_TREES                  0000000550000
006800-        '0000BC03000000025B03MFX000000200000000 00   0
006900-        '00000000000000 00   000000000000000'
007000 05  FILLER  PIC X(125) VALUE
007100     '10SUGAR_GAS                     0000000120000
007200-        '0000BC04000000001B04MFX000000200000000 00   0
007300-        '00000000000000 00   000000000000000'
007400 05  FILLER  PIC X(125) VALUE
007500     '11MEGADRILL                     0000000600000
007600-        '0000BC04000000001B04MFX000000200000000 00   0
007700-        '00000000000000 00   000000000000000'
007800 05  FILLER  PIC X(125) VALUE
007900     '12FARMER_GRANDMAS               0000000055000
008000-        '0000GF00000000000B02MFX000000200000000B03MGP0
008100-        '00000000000000 00   000000000000000'
008200 05  FILLER  PIC X(125) VALUE
008300     '13PLASTIC_MOUSE                 0000000050000
008400-        '0000BC01000000025C00CCP000000000000000 00   0
008500-        '00000000000000 00   000000000000000'
008600 05  FILLER  PIC X(125) VALUE
008700     '14THOUSAND_FINGERS              0000000100000
008800-        '0000HM00000001000B01CTF000000000000000C00CTF0
008900-        '00000000000000 00   000000000000000'
009000 01  UP-CATALOG REDEFINES UP-CATALOG-VALUES.
009100     05  UP-ENTRY OCCURS 14 TIMES.
009200         10  UP-INDEX                   PIC 9(2).
009300         10  UP-NAME                    PIC X(30).
009400         10  UP-PRICE                   PIC 9(13)V9(4).
009500         10  UP-UNLOCK-KIND             PIC X(2).
009600             88  UP-UNLOCK-IS-BLDG-CT       VALUE 'BC'.
009700             88  UP-UNLOCK-IS-GRANDMA-FARM  VALUE 'GF'.
009800             88  UP-UNLOCK-IS-HANDMADE      VALUE 'HM'.
009900         10  UP-UNLOCK-TGT              PIC 9(2).
010000         10  UP-UNLOCK-MIN              PIC 9(9).
010100         10  UP-EFFECT OCCURS 3 TIMES.
010200             15  UP-EF-SCOPE            PIC X.
010300             15  UP-EF-TARGET           PIC 9(2).
010400             15  UP-EF-TERM             PIC X.
010500             15  UP-EF-KIND             PIC X(2).
010600             15  UP-EF-VALUE            PIC 9(7)V9(8).

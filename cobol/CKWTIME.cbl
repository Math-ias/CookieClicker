000100****************************************************************
000200* PROGRAM:  CKWTIME
000300*           Cookie Factory Warp Engine - Elapsed Time Advance
000400*
000500* AUTHOR :  D Stout
000600*           IBM PD TOOLS ADLAB
000700*
000800* ADVANCES THE GAME STATE BY N TICKS (A "WARP").  A WARP IS
000900* SPLIT INTO SEGMENTS AT EVERY POINT WHERE A TIMED BUFF WOULD
001000* EXPIRE, SINCE THE PRODUCTION RATE IS CONSTANT ONLY BETWEEN
001100* EXPIRIES.  CKWRATE IS CALLED AGAIN AFTER EACH SEGMENT TO
001200* PICK UP WHATEVER RATE CHANGE A DROPPED BUFF CAUSED.
001300*
001400* A NEGATIVE N IS REJECTED WITHOUT TOUCHING THE GAME STATE.
001500* N = ZERO IS ACCEPTED AND IS A NO-OP.
001600****************************************************************
001700*
001800* Linkage:
001900*      parameters:
002000*        1: Game state record   (modified in place)
002100*        2: Requested tick count N, signed
002200*        3: Status returned - 'A' accepted, 'R' rejected
002300****************************************************************
002400*
002500*     AMENDMENT HISTORY
002600*
002700*     DATE       INIT  TICKET     DESCRIPTION
002800*     03/14/93   DWS   ADLB-0441  ORIGINAL PROGRAM - SINGLE PASS,
002900*                                 NO BUFF-EXPIRY SEGMENTATION
003000*     11/02/94   DWS   ADLB-0510  ADDED SEGMENT SPLIT AT BUFF
003100*                                 EXPIRY -- LONG WARPS WERE
003200*                                 OVER-CREDITING EXPIRED BUFFS
003300*     04/18/96   CJM   ADLB-0545  REJECT NEGATIVE N INSTEAD OF
003400*                                 ABENDING ON THE SUBTRACT
003500*     06/21/99   RFH   ADLB-0619  Y2K - NO DATE FIELDS IN THIS
003600*                                 PROGRAM, REVIEWED, NO CHANGE
003700*     02/11/02   RFH   ADLB-0677  ADDED WS-DEBUG-SW TRACE OF
003800*                                 SEGMENT LENGTH/INCOME FOR THE
003900*                                 WARP-TOO-SLOW INVESTIGATION
004000*
004100****************************************************************
004200 IDENTIFICATION DIVISION.
004300 PROGRAM-ID.    CKWTIME.
004400 AUTHOR.        D STOUT.
004500 INSTALLATION.  IBM PD TOOLS ADLAB.
004600 DATE-WRITTEN.  03/14/93.
004700 DATE-COMPILED.
004800 SECURITY.      NONE.
004900 ENVIRONMENT DIVISION.
005000 CONFIGURATION SECTION.
005100 SPECIAL-NAMES.
005200     C01 IS TOP-OF-FORM.
005300 INPUT-OUTPUT SECTION.
005400****************************************************************
005500 DATA DIVISION.
005600 WORKING-STORAGE SECTION.
005700*
005800 77  WS-DEBUG-SW                    PIC X      VALUE 'N'.
005900     88  WS-DEBUG-ON                           VALUE 'Y'.
006000*
006100 01  WS-TIME-FIELDS.
006200     05  WS-TICKS-REMAINING         PIC S9(12)      COMP-3.
006300     05  WS-SEGMENT-LEN             PIC S9(12)      COMP-3.
006400     05  WS-MIN-BUFF-LEFT           PIC 9(9)        COMP-3.
006500     05  WS-HAVE-ACTIVE-BUFF        PIC X           VALUE 'N'.
006600     05  WS-BLDG-SUB                PIC 9(2)        COMP.
006700     05  WS-BUFF-SUB                PIC 9(2)        COMP.
006800     05  WS-SEG-BLDG-INCOME         PIC S9(13)V9(4) COMP-3.
006900     05  WS-SEG-CLICKS              PIC S9(13)V9(4) COMP-3.
007000     05  WS-SEG-HANDMADE            PIC S9(13)V9(4) COMP-3.
007100     05  FILLER                     PIC X(5)        VALUE SPACES.
007200*
007300 01  WS-DIAG-LINE                   PIC X(40) VALUE SPACES.
007400 01  WS-DIAG-FIELDS REDEFINES WS-DIAG-LINE.
007500     05  WS-DIAG-TEXT               PIC X(30).
007600     05  WS-DIAG-CODE               PIC X(10).
007700*
007800 01  WS-SEG-SNAPSHOT.
007900     05  WS-SNAP-LEN                PIC 9(12).
008000     05  WS-SNAP-BLDG-INC           PIC 9(13)V9999.
008100     05  WS-SNAP-CLK-INC            PIC 9(13)V9999.
008200 01  WS-SEG-SNAPSHOT-ALT REDEFINES WS-SEG-SNAPSHOT.
008300     05  WS-SNAP-RAW                PIC X(46).
008400*
008500 01  WS-BUFF-SCAN-LINE              PIC X(20) VALUE SPACES.
008600 01  WS-BUFF-SCAN-FIELDS REDEFINES WS-BUFF-SCAN-LINE.
008700     05  WS-BS-SLOT                 PIC 9(2).
008800     05  WS-BS-LEFT                 PIC 9(9).
008900     05  FILLER                     PIC X(9).
009000*
009100****************************************************************
009200 LINKAGE SECTION.
009300 01  LS-GAME-STATE.
009400     COPY CKWGAME.
009500 01  LS-WARP-N                      PIC S9(12)      COMP-3.
009600 01  LS-WARP-STATUS                 PIC X.
009700*
009800****************************************************************
009900 PROCEDURE DIVISION USING LS-GAME-STATE, LS-WARP-N,
010000                          LS-WARP-STATUS.
010100*
010200 000-MAIN.
010300     IF LS-WARP-N < 0
010400         MOVE 'R' TO LS-WARP-STATUS
010500         MOVE 'NEGATIVE WARP TICKS REJECTED' TO WS-DIAG-TEXT
010600         MOVE 'CKWTIME01' TO WS-DIAG-CODE
010700         GO TO 000-EXIT.
010800     MOVE 'A' TO LS-WARP-STATUS.
010900     MOVE LS-WARP-N TO WS-TICKS-REMAINING.
011000     PERFORM 100-PROCESS-ONE-SEGMENT THRU 100-EXIT
011100         UNTIL WS-TICKS-REMAINING = 0.
011200 000-EXIT.
011300     GOBACK.
011400*
011500 100-PROCESS-ONE-SEGMENT.
011600     PERFORM 200-FIND-SEGMENT-LENGTH.
011700     PERFORM 300-ACCRUE-SEGMENT-INCOME.
011800     PERFORM 400-AGE-BUFFS.
011900     ADD WS-SEGMENT-LEN TO GS-TICKS.
012000     SUBTRACT WS-SEGMENT-LEN FROM WS-TICKS-REMAINING.
012100     IF WS-DEBUG-ON
012200         PERFORM 900-TRACE-SEGMENT.
012300     CALL 'CKWRATE' USING LS-GAME-STATE.
012400 100-EXIT.
012500     EXIT.
012600*
012700*    -----------------------------------------------------
012800*    A SEGMENT RUNS UNTIL WHICHEVER COMES FIRST -- THE END
012900*    OF THE REQUESTED WARP, OR THE EARLIEST ACTIVE BUFF
013000*    EXPIRY.
013100*    -----------------------------------------------------
013200 200-FIND-SEGMENT-LENGTH.
013300     MOVE WS-TICKS-REMAINING TO WS-SEGMENT-LEN.
013400     MOVE 0 TO WS-MIN-BUFF-LEFT.
013500     MOVE 'N' TO WS-HAVE-ACTIVE-BUFF.
013600     PERFORM 210-CHECK-ONE-BUFF-MIN THRU 210-EXIT
013700         VARYING WS-BUFF-SUB FROM 1 BY 1
013800             UNTIL WS-BUFF-SUB > 20.
013900     IF WS-HAVE-ACTIVE-BUFF = 'Y'
014000         IF WS-MIN-BUFF-LEFT < WS-SEGMENT-LEN
014100             MOVE WS-MIN-BUFF-LEFT TO WS-SEGMENT-LEN.
014200*
014300 210-CHECK-ONE-BUFF-MIN.
014400     IF BF-TIME-LEFT (WS-BUFF-SUB) = 0
014500         GO TO 210-EXIT.
014600     MOVE WS-BUFF-SUB TO WS-BS-SLOT.
014700     MOVE BF-TIME-LEFT (WS-BUFF-SUB) TO WS-BS-LEFT.
014800     IF WS-HAVE-ACTIVE-BUFF = 'N'
014900         MOVE BF-TIME-LEFT (WS-BUFF-SUB) TO WS-MIN-BUFF-LEFT
015000         MOVE 'Y' TO WS-HAVE-ACTIVE-BUFF
015100     ELSE
015200     IF BF-TIME-LEFT (WS-BUFF-SUB) < WS-MIN-BUFF-LEFT
015300         MOVE BF-TIME-LEFT (WS-BUFF-SUB) TO WS-MIN-BUFF-LEFT.
015400 210-EXIT.
015500     EXIT.
015600*
015700*    -----------------------------------------------------
015800*    COOKIES EARNED DURING THIS SEGMENT -- BUILDING INCOME
015900*    AT THE CURRENT GS-BLDG-RATE, CLICKING INCOME AT THE
016000*    CURRENT GS-CLICK-RATE/GS-PER-CLICK -- BOTH CONSTANT
016100*    FOR THE LIFE OF THE SEGMENT BY CONSTRUCTION.
016200*    -----------------------------------------------------
016300 300-ACCRUE-SEGMENT-INCOME.
016400     MOVE 0 TO WS-SEG-BLDG-INCOME.
016500     PERFORM 310-ADD-ONE-BLDG-INCOME THRU 310-EXIT
016600         VARYING WS-BLDG-SUB FROM 1 BY 1
016700             UNTIL WS-BLDG-SUB > 5.
016800     COMPUTE WS-SEG-CLICKS = GS-CLICK-RATE * WS-SEGMENT-LEN.
016900     COMPUTE WS-SEG-HANDMADE = WS-SEG-CLICKS * GS-PER-CLICK.
017000     ADD WS-SEG-BLDG-INCOME TO GS-BANK.
017100     ADD WS-SEG-BLDG-INCOME TO GS-COOKIES-BAKED.
017200     ADD WS-SEG-HANDMADE TO GS-BANK.
017300     ADD WS-SEG-HANDMADE TO GS-COOKIES-BAKED.
017400     ADD WS-SEG-HANDMADE TO GS-HANDMADE.
017500     ADD WS-SEG-CLICKS TO GS-COOKIE-CLICKS.
017600*
017700 310-ADD-ONE-BLDG-INCOME.
017800     COMPUTE WS-SEG-BLDG-INCOME = WS-SEG-BLDG-INCOME +
017900         (GS-BLDG-RATE (WS-BLDG-SUB) * WS-SEGMENT-LEN).
018000 310-EXIT.
018100     EXIT.
018200*
018300 400-AGE-BUFFS.
018400     PERFORM 410-AGE-ONE-BUFF THRU 410-EXIT
018500         VARYING WS-BUFF-SUB FROM 1 BY 1
018600             UNTIL WS-BUFF-SUB > 20.
018700*
018800 410-AGE-ONE-BUFF.
018900     IF BF-TIME-LEFT (WS-BUFF-SUB) = 0
019000         GO TO 410-EXIT.
019100     SUBTRACT WS-SEGMENT-LEN FROM BF-TIME-LEFT (WS-BUFF-SUB).
019200 410-EXIT.
019300     EXIT.
019400*
019500 900-TRACE-SEGMENT.
019600     MOVE WS-SEGMENT-LEN TO WS-SNAP-LEN.
019700     MOVE WS-SEG-BLDG-INCOME TO WS-SNAP-BLDG-INC.
019800     MOVE WS-SEG-CLICKS TO WS-SNAP-CLK-INC.
019900     DISPLAY 'CKWTIME SEGMENT ' WS-SNAP-RAW.
020000*
020100*  END OF PROGRAM CKWTIME

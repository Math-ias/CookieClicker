000100******************************************************************
000200*                                                                *
000300*   CKWBLDG  --  BUILDING-TYPE CATALOG (COMPILED-IN TABLE)       *
000400*                                                                *
000500*   THE 5 PRODUCTION BUILDING TYPES ARE FIXED FOR THE LIFE OF    *
000600*   THE PROGRAM -- THEY ARE NOT CARRIED ON ANY FILE.  LOADED BY  *
000700*   REDEFINES OVER A FILLER BLOCK, THE WAY NACWLITS-STYLE RATE   *
000800*   TABLES WERE BUILT BEFORE VALUE-PER-OCCURRENCE WAS AVAILABLE  *
000900*   ON THE SHOP COMPILER.  UNIT PRICE/RATE ARE CARRIED UNSIGNED  *
001000*   HERE (CATALOG VALUES ARE NEVER NEGATIVE); CALLERS MOVE THEM  *
001100*   INTO A SIGNED WORKING FIELD BEFORE USE.                      *
001200*                                                                *
001300*   ENTRY LAYOUT (44 BYTES): INDEX(2) NAME(10) PRICE(17) RATE(15)*
001400*   BT-UNIT-RATE IS COOKIES PER TICK (COOKIES/SEC DIVIDED BY 30),*
001500*   CARRIED TO THE FULL 8 DECIMAL PLACES -- NOT TRUNCATED TO A   *
001600*   WHOLE NUMBER THE WAY THE OLD REVISION DID IT.                *
001700*                                                                *
001800*   AMENDMENT HISTORY                                            *
001900*   DATE       INIT  TICKET     DESCRIPTION                      *
002000*   03/14/93   DWS   ADLB-0441  ORIGINAL 5-BUILDING TABLE         *
002100*   11/02/94   DWS   ADLB-0512  CORRECTED BT-UNIT-RATE FOR        *
002200*                               GRANDMA/FARM/MINE/FACTORY -- OLD  *
002300*                               TABLE TRUNCATED COOKIES/SEC TO    *
002400*                               WHOLE NUMBERS BEFORE DIVIDING BY  *
002500*                               30, WHICH STARVED LONG WARPS      *
002600*                                                                *
002700******************************************************************
002800 01  BT-CATALOG-VALUES.
002900     05  FILLER  PIC X(44)
003000         VALUE '01CURSOR    00000000000150000000000000333333'.
003100     05  FILLER  PIC X(44)
003200         VALUE '02GRANDMA   00000000001000000000000003333333'.
003300     05  FILLER  PIC X(44)
003400         VALUE '03FARM      00000000011000000000000026666666'.
003500     05  FILLER  PIC X(44)
003600         VALUE '04MINE      00000000120000000000000156666666'.
003700     05  FILLER  PIC X(44)
003800         VALUE '05FACTORY   00000001300000000000000866666666'.
003900 01  BT-CATALOG REDEFINES BT-CATALOG-VALUES.
004000     05  BT-ENTRY OCCURS 5 TIMES.
004100         10  BT-INDEX               PIC 9(2).
004200             88  BT-IS-CURSOR            VALUE 1.
004300             88  BT-IS-FACTORY           VALUE 5.
004400         10  BT-NAME                PIC X(10).
004500         10  BT-UNIT-PRICE          PIC 9(13)V9(4).
004600         10  BT-UNIT-RATE           PIC 9(7)V9(8).

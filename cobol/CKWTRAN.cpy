000100******************************************************************
000200*                                                                *
000300*   CKWTRAN  --  TRANSACTION RECORD LAYOUT                       *
000400*                                                                *
000500*   ONE RECORD PER OPERATION ON THE TRANSACTION-FILE, PROCESSED  *
000600*   IN SEQUENCE AGAINST THE RUNNING GAME-STATE.  TRAN-OP-CODE    *
000700*   SELECTS WHICH REDEFINITION OF TRAN-OPERANDS APPLIES.         *
000800*                                                                *
000900*   TRAN-OP-CODE VALUES:                                         *
001000*       *  COMMENT LINE, SKIPPED, NOT COUNTED                    *
001100*       W  WARP             -- ADVANCE N TICKS                   *
001200*       B  BUILDING TRAN    -- BUY/SELL BUILDINGS                *
001300*       U  UPGRADE BUY      -- PURCHASE A CATALOG UPGRADE        *
001400*       F  REGISTER BUFF    -- ADD A TIMED BUFF                  *
001500*       R  SET CLICK RATE   -- REPLACE CLICKS-PER-TICK           *
001600*       A  ADJUST BANK      -- ADD/SUBTRACT COOKIES DIRECTLY     *
001700*                                                                *
001800*   AMENDMENT HISTORY                                            *
001900*   DATE       INIT  TICKET     DESCRIPTION                      *
002000*   03/14/93   DWS   ADLB-0441  ORIGINAL 6 OP-CODE LAYOUT         *
002100*   11/02/94   DWS   ADLB-0509  WIDENED TRAN-OPERANDS TO 120 TO   *
002200*                               HOLD A 5-EFFECT BUFF-REGISTER    *
002300*                               OPERAND SET (WAS TOO NARROW)     *
002400*                                                                *
002500******************************************************************
002600 05  TRAN-SEQ-NO                    PIC 9(5).
002700 05  TRAN-OP-CODE                   PIC X.
002800     88  TRAN-IS-COMMENT                      VALUE '*'.
002900     88  TRAN-IS-WARP                         VALUE 'W'.
003000     88  TRAN-IS-BUILDING                     VALUE 'B'.
003100     88  TRAN-IS-UPGRADE                      VALUE 'U'.
003200     88  TRAN-IS-BUFF                         VALUE 'F'.
003300     88  TRAN-IS-CLICKRATE                    VALUE 'R'.
003400     88  TRAN-IS-ADJUSTBANK                   VALUE 'A'.
003500 05  TRAN-OPERANDS                  PIC X(120).
003600 05  WARP-PARMS REDEFINES TRAN-OPERANDS.
003700     10  WARP-TICKS                 PIC S9(12).
003800     10  FILLER                     PIC X(108).
003900 05  BUILDING-PARMS REDEFINES TRAN-OPERANDS.
004000     10  BLDG-TYPE-NO               PIC 9(2).
004100     10  BLDG-AMOUNT                PIC S9(7).
004200     10  FILLER                     PIC X(111).
004300 05  UPGRADE-PARMS REDEFINES TRAN-OPERANDS.
004400     10  UPGRADE-NO                 PIC 9(2).
004500     10  FILLER                     PIC X(118).
004600 05  BUFF-PARMS REDEFINES TRAN-OPERANDS.
004700     10  BUFF-DURATION              PIC 9(9).
004800     10  BUFF-EFFECT OCCURS 5 TIMES.
004900         15  BUFF-EF-SCOPE          PIC X.
005000         15  BUFF-EF-TARGET         PIC 9(2).
005100         15  BUFF-EF-TERM           PIC X.
005200         15  BUFF-EF-KIND           PIC X(2).
005300         15  BUFF-EF-VALUE          PIC S9(7)V9(8).
005400     10  FILLER                     PIC X(6).
005500 05  CLICKRATE-PARMS REDEFINES TRAN-OPERANDS.
005600     10  NEW-CLICK-RATE             PIC S9(7)V9(8).
005700     10  FILLER                     PIC X(105).
005800 05  ADJUSTBANK-PARMS REDEFINES TRAN-OPERANDS.
005900     10  ADJUST-AMOUNT              PIC S9(13)V9(4).
006000     10  FILLER                     PIC X(103).

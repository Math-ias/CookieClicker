000100******************************************************************
000200*                                                                *
000300*   CKWGAME  --  GAME-STATE RECORD LAYOUT                        *
000400*                                                                *
000500*   COPYBOOK FOR THE COOKIE FACTORY SIMULATION "SAVE" RECORD.    *
000600*   THIS IS THE SOLE INPUT/OUTPUT RECORD FOR EVERY UNIT OF THE   *
000700*   WARP ENGINE (CKWMAIN/CKWRATE/CKWTIME/CKWPRIC/CKWUPGB) -- IT  *
000800*   IS READ FROM THE GAME-STATE INPUT FILE, CARRIED THROUGH THE  *
000900*   TRANSACTION LOOP BY REFERENCE ON EVERY CALL, AND WRITTEN     *
001000*   BACK OUT AS THE GAME-STATE OUTPUT FILE AT END OF RUN.        *
001100*                                                                *
001200*   CALLING PROGRAM SUPPLIES THE 01-LEVEL NAME.  CODE AREA:      *
001300*       01  xxxxxxxx.                                            *
001400*           COPY CKWGAME [REPLACING ==GS-== BY ==yyy-==].        *
001500*                                                                *
001600*   AMENDMENT HISTORY                                            *
001700*   DATE       INIT  TICKET     DESCRIPTION                      *
001800*   03/14/93   DWS   ADLB-0441  ORIGINAL LAYOUT - 5 BUILDINGS,   *
001900*                               14 UPGRADES, 20-SLOT BUFF TABLE  *
002000*   11/02/94   DWS   ADLB-0508  ADDED GS-PRICE-GROWTH/REFUND     *
002100*                               FACTORS (WERE HARD-CODED 1.15/   *
002200*                               .25 IN THE OLDER REVISION)       *
002300*   06/21/99   RFH   ADLB-0619  Y2K - NO DATE FIELDS IN THIS     *
002400*                               RECORD, REVIEWED AND SIGNED OFF  *
002500*                                                                *
002600******************************************************************
002700*
002800*    GS-TICKS         ELAPSED GAME TIME, IN TICKS (30 PER SECOND)
002900*    GS-BANK          COOKIES CURRENTLY BANKED, MUST STAY >= 0
003000*    GS-CLICK-RATE    PLAYER CLICKS PER TICK, MUST STAY >= 0
003100*    GS-COOKIES-BAKED LIFETIME COOKIES EARNED (ALL SOURCES)
003200*    GS-HANDMADE      LIFETIME COOKIES EARNED BY CLICKING ONLY
003300*    GS-COOKIE-CLICKS LIFETIME NUMBER OF CLICKS, FRACTIONAL OK
003400*    GS-BLDG-COUNT    OWNED COUNT OF EACH OF THE 5 BUILDING TYPES
003500*                     (1=CURSOR 2=GRANDMA 3=FARM 4=MINE 5=FACTORY)
003600*    GS-UPG-OWNED     'Y'/'N' FLAG, ONE PER CATALOG UPGRADE (1-14)
003700*    GS-BUFF-COUNT    NUMBER OF BUFF-TABLE SLOTS EVER ASSIGNED --
003800*                     USED ONLY AS THE NEXT-FREE-SLOT POINTER ON
003900*                     REGISTER-BUFF.  A SLOT IS ACTIVE WHILE ITS
004000*                     BF-TIME-LEFT IS GREATER THAN ZERO.
004100*    GS-BUFF-ENTRY    THE TIMED-BUFF TABLE, 20 ENTRIES MAXIMUM
004200*    GS-PRICE-GROWTH  BUILDING PRICE ESCALATION FACTOR (.GT. 0)
004300*    GS-REFUND-FACTOR BUILDING SALE REFUND FRACTION (.GT. 0)
004400*    GS-BLDG-RATE     DERIVED -- COOKIES/TICK PER BUILDING TYPE,
004500*                     RECOMPUTED BY CKWRATE, NEVER READ AS INPUT
004600*    GS-PER-CLICK     DERIVED -- COOKIES EARNED PER CLICK
004700*
004800******************************************************************
004900 05  GS-TICKS                       PIC 9(12).
005000 05  GS-BANK                        PIC S9(13)V9(4).
005100 05  GS-CLICK-RATE                  PIC S9(7)V9(8).
005200 05  GS-COOKIES-BAKED               PIC S9(13)V9(4).
005300 05  GS-HANDMADE                    PIC S9(13)V9(4).
005400 05  GS-COOKIE-CLICKS               PIC S9(13)V9(4).
005500 05  GS-BLDG-COUNT   OCCURS 5 TIMES PIC 9(7).
005600 05  GS-UPG-OWNED    OCCURS 14 TIMES PIC X.
005700     88  UPG-IS-OWNED                   VALUE 'Y'.
005800 05  GS-BUFF-COUNT                  PIC 9(2).
005900 05  GS-BUFF-ENTRY   OCCURS 20 TIMES.
006000     10  BF-TIME-LEFT               PIC 9(9).
006100     10  BF-TIME-TOTAL              PIC 9(9).
006200     10  BF-EFFECT   OCCURS 5 TIMES.
006300         15  EF-SCOPE               PIC X.
006400         15  EF-TARGET              PIC 9(2).
006500         15  EF-TERM                PIC X.
006600         15  EF-KIND                PIC X(2).
006700         15  EF-VALUE               PIC S9(7)V9(8).
006800 05  GS-PRICE-GROWTH                PIC S9(3)V9(8).
006900 05  GS-REFUND-FACTOR               PIC S9(3)V9(8).
007000 05  GS-BLDG-RATE    OCCURS 5 TIMES PIC S9(7)V9(8).
007100 05  GS-PER-CLICK                   PIC S9(7)V9(8).
007200 05  FILLER                         PIC X(20).

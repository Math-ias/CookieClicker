000100****************************************************************
000200* PROGRAM:  CKWMAIN
000300*           Cookie Factory Warp Engine - Transaction Driver
000400*
000500* AUTHOR :  D Stout
000600*           IBM PD TOOLS ADLAB
000700*
000800* READS ONE GAME-STATE RECORD AND A TRANSACTION FILE, APPLIES
000900* EACH TRANSACTION IN SEQUENCE AGAINST THE RUNNING STATE (CALLING
001000* OUT TO CKWRATE/CKWTIME/CKWPRIC/CKWUPGB FOR THE HEAVY LIFTING),
001100* WRITES A PROCESSING LOG WITH CONTROL TOTALS, AND WRITES THE
001200* FINAL STATE BACK OUT.  MODELED ON THE OLD CUSTOMER-UPDATE
001300* SKELETON (SAMOS1/SAMII1) -- ONE TRAN FILE DRIVING ONE MASTER
001400* RECORD, EXCEPT HERE THE "MASTER" IS THE WHOLE GAME STATE.
001500****************************************************************
001600*
001700*     AMENDMENT HISTORY
001800*
001900*     DATE       INIT  TICKET     DESCRIPTION
002000*     03/14/93   DWS   ADLB-0441  ORIGINAL PROGRAM - WARP AND
002100*                                 BUILDING TRANS ONLY
002200*     07/02/93   DWS   ADLB-0459  ADDED UPGRADE-BUY TRAN (CALLS
002300*                                 CKWUPGB)
002400*     11/02/94   DWS   ADLB-0509  ADDED REGISTER-BUFF, SET-CLICK
002500*                                 -RATE AND ADJUST-BANK TRANS
002600*     04/18/96   CJM   ADLB-0548  ADDED CONTROL TOTALS TRAILER
002700*                                 AND THE PER-BUILDING RATE LINES
002800*     09/09/97   CJM   ADLB-0572  REJECTED TRANS NOW LEAVE A
002900*                                 DIAGNOSTIC ON THE LOG INSTEAD
003000*                                 OF BEING DROPPED SILENTLY
003100*     06/21/99   RFH   ADLB-0619  Y2K - RUN DATE ON THE REPORT
003200*                                 HEADER IS YYMMDD (2-DIGIT YEAR)
003300*                                 -- LEFT AS IS, REPORT ONLY,
003400*                                 NOT USED IN ANY CALCULATION
003500*     02/11/02   RFH   ADLB-0677  ADDED THE UNKNOWN-OP-CODE TRAP
003600*                                 (260-) AFTER A BAD TRAN FILE
003700*                                 RAN PAST END OF THE DISPATCH
003800*                                 CHAIN UNCOUNTED
003900*     08/30/05   RFH   ADLB-0701  BUFF TABLE FULL IS NOW A
004000*                                 COUNTED REJECT, NOT AN ABEND
004100*     02/14/06   RFH   ADLB-0712  ADDED THE CKWRATE CALL RIGHT
004200*                                 AFTER THE GAME STATE IS READ IN
004300*                                 -- A FRESH SAVE WAS RUNNING ITS
004400*                                 FIRST WARP ON UNDERIVED RATES
004500*     03/07/06   RFH   ADLB-0714  ADDED 705-VALIDATE-GAME-STATE --
004600*                                 A SAVE WITH A ZERO/NEGATIVE PRICE
004700*                                 GROWTH OR REFUND FACTOR, OR A
004800*                                 NEGATIVE BANK/LIFETIME STAT, NOW
004900*                                 ABENDS THE RUN INSTEAD OF QUIETLY
005000*                                 CORRUPTING EVERY PRICE THAT RUN
005100*     03/09/06   RFH   ADLB-0714  REVIEWED GS-BUFF-COUNT AS A
005200*                                 HIGH-WATER-MARK (SEE CKWGAME) PER
005300*                                 AN AUDITOR QUESTION -- CONFIRMED
005400*                                 INTENDED, NO CHANGE MADE
005500*
005600****************************************************************
005700 IDENTIFICATION DIVISION.
005800 PROGRAM-ID.    CKWMAIN.
005900 AUTHOR.        D STOUT.
006000 INSTALLATION.  IBM PD TOOLS ADLAB.
006100 DATE-WRITTEN.  03/14/93.
006200 DATE-COMPILED.
006300 SECURITY.      NONE.
006400 ENVIRONMENT DIVISION.
006500 CONFIGURATION SECTION.
006600 SPECIAL-NAMES.
006700     C01 IS TOP-OF-FORM.
006800 INPUT-OUTPUT SECTION.
006900 FILE-CONTROL.
007000     SELECT GAME-STATE-IN-FILE  ASSIGN TO GAMEIN
007100         ORGANIZATION IS LINE SEQUENTIAL.
007200     SELECT TRANSACTION-FILE    ASSIGN TO TRANIN
007300         ORGANIZATION IS LINE SEQUENTIAL.
007400     SELECT GAME-STATE-OUT-FILE ASSIGN TO GAMEOUT
007500         ORGANIZATION IS LINE SEQUENTIAL.
007600     SELECT REPORT-FILE         ASSIGN TO RPTOUT
007700         ORGANIZATION IS LINE SEQUENTIAL.
007800****************************************************************
007900 DATA DIVISION.
008000 FILE SECTION.
008100 FD  GAME-STATE-IN-FILE
008200     LABEL RECORDS ARE STANDARD.
008300 01  GSI-RECORD.
008400     COPY CKWGAME REPLACING ==GS-== BY ==GSI-==.
008500*
008600 FD  TRANSACTION-FILE
008700     LABEL RECORDS ARE STANDARD.
008800 01  TRAN-RECORD.
008900     COPY CKWTRAN.
009000*
009100 FD  GAME-STATE-OUT-FILE
009200     LABEL RECORDS ARE STANDARD.
009300 01  GSO-RECORD.
009400     COPY CKWGAME REPLACING ==GS-== BY ==GSO-==.
009500*
009600 FD  REPORT-FILE
009700     LABEL RECORDS ARE STANDARD.
009800 01  RPT-RECORD                    PIC X(80).
009900*
010000 WORKING-STORAGE SECTION.
010100*
010200*    ---------------------------------------------------------
010300*    the running state -- passed BY REFERENCE to every called
010400*    subprogram, so its layout/field names must agree with the
010500*    LINKAGE SECTION of CKWRATE/CKWTIME/CKWPRIC/CKWUPGB.
010600*    ---------------------------------------------------------
010700 01  GAME-STATE-WORK.
010800     COPY CKWGAME.
010900*
011000*    catalogs, needed here only to label the report
011100 COPY CKWBLDG.
011200 COPY CKWUPGC.
011300*
011400 01  WS-SWITCHES.
011500     05  WS-TRAN-EOF-SW             PIC X           VALUE 'N'.
011600         88  WS-TRAN-EOF                            VALUE 'Y'.
011700     05  FILLER                     PIC X(9)        VALUE SPACES.
011800*
011900 01  WS-SUBR-PARMS.
012000     05  LS-WARP-N                  PIC S9(12)      COMP-3.
012100     05  LS-WARP-STATUS             PIC X.
012200     05  LS-PRICE-PARMS.
012300         10  LS-BLDG-TYPE           PIC 9(2).
012400         10  LS-BLDG-AMOUNT         PIC S9(7).
012500         10  LS-PRICE-RESULT        PIC S9(13)V9(4).
012600         10  LS-PRICE-STATUS        PIC X.
012700         10  FILLER                 PIC X(5)        VALUE SPACES.
012800     05  LS-UPGRADE-PARMS.
012900         10  LS-UPGRADE-NO          PIC 9(2).
013000         10  LS-UPGRADE-STATUS      PIC X.
013100         10  FILLER                 PIC X(5)        VALUE SPACES.
013200     05  FILLER                     PIC X(5)        VALUE SPACES.
013300*
013400 77  WS-EFCT-SUB                    PIC 9(1)        COMP.
013500*
013600 01  WS-COUNTERS.
013700     05  WS-TRAN-PROCESSED-CT       PIC 9(7)        COMP.
013800     05  WS-TRAN-REJECTED-CT        PIC 9(7)        COMP.
013900     05  WS-TOTAL-WARP-EARNED       PIC S9(13)V9(4) COMP-3.
014000     05  WS-PRE-BANK                PIC S9(13)V9(4) COMP-3.
014100     05  WS-BLDG-SUB                PIC 9(2)        COMP.
014200     05  FILLER                     PIC X(6)        VALUE SPACES.
014300*
014400 01  WS-RPT-AMOUNT                  PIC S9(13)V9(4) COMP-3.
014500 01  WS-RPT-OPERANDS                PIC X(14).
014600 01  WS-RPT-OPERANDS-VIEW REDEFINES WS-RPT-OPERANDS.
014700     05  WS-RPT-OPD-A               PIC X(2).
014800     05  WS-RPT-OPD-B               PIC X(12).
014900 01  WS-RPT-DIAG                    PIC X(21) VALUE SPACES.
015000*
015100 01  WS-RUN-DATE                    PIC 9(6).
015200*
015300*    ---------------------------------------------------------
015400*    report line layouts
015500*    ---------------------------------------------------------
015600 01  RPT-HEADER1.
015700     05  FILLER                     PIC X(10) VALUE SPACES.
015800     05  FILLER                     PIC X(60) VALUE
015900         'CKWMAIN - COOKIE FACTORY WARP ENGINE - TRANSACTION LOG'.
016000     05  FILLER                     PIC X(10) VALUE SPACES.
016100*
016200 01  RPT-HEADER2.
016300     05  FILLER                     PIC X(10) VALUE SPACES.
016400     05  FILLER                     PIC X(10) VALUE 'RUN DATE '.
016500     05  RPT-RUN-DATE-OUT           PIC 9(6).
016600     05  FILLER                     PIC X(54) VALUE SPACES.
016700*
016800 01  RPT-HEADER3.
016900     05  FILLER                     PIC X(1)  VALUE SPACES.
017000     05  FILLER                     PIC X(5)  VALUE 'SEQ'.
017100     05  FILLER                     PIC X(1)  VALUE SPACES.
017200     05  FILLER                     PIC X(2)  VALUE 'OP'.
017300     05  FILLER                     PIC X(1)  VALUE SPACES.
017400     05  FILLER                     PIC X(14) VALUE 'OPERANDS'.
017500     05  FILLER                     PIC X(1)  VALUE SPACES.
017600     05  FILLER                     PIC X(17) VALUE 'AMOUNT'.
017700     05  FILLER                     PIC X(1)  VALUE SPACES.
017800     05  FILLER                     PIC X(16) VALUE 'BANK'.
017900     05  FILLER                     PIC X(1)  VALUE SPACES.
018000     05  FILLER                     PIC X(20) VALUE 'DIAGNOSTIC'.
018100*
018200 01  RPT-SPACES                     PIC X(80) VALUE SPACES.
018300*
018400 01  RPT-DETAIL-LINE.
018500     05  RPT-SEQ                    PIC ZZZZ9.
018600     05  FILLER                     PIC X(1)  VALUE SPACES.
018700     05  RPT-OPCODE                 PIC X.
018800     05  FILLER                     PIC X(1)  VALUE SPACES.
018900     05  RPT-OPERANDS               PIC X(14).
019000     05  FILLER                     PIC X(1)  VALUE SPACES.
019100     05  RPT-AMOUNT-ED              PIC -ZZZZZZZZZZZZ9.99.
019200     05  FILLER                     PIC X(1)  VALUE SPACES.
019300     05  RPT-BANK-ED                PIC ZZZZZZZZZZZZ9.99.
019400     05  FILLER                     PIC X(2)  VALUE SPACES.
019500     05  RPT-DIAG                   PIC X(21).
019600*
019700 01  RPT-TOTALS-LINE.
019800     05  RPT-TOT-LABEL              PIC X(40).
019900     05  RPT-TOT-VALUE-ED           PIC Z,ZZZ,ZZZ,ZZZ,ZZ9.99-.
020000     05  FILLER                     PIC X(19) VALUE SPACES.
020100*
020200 01  RPT-BLDG-TOTAL-LINE.
020300     05  FILLER                     PIC X(4)  VALUE SPACES.
020400     05  RPT-BT-NAME                PIC X(10).
020500     05  FILLER                     PIC X(2)  VALUE SPACES.
020600     05  RPT-BT-COUNT-ED            PIC ZZZ,ZZZ,ZZ9.
020700     05  FILLER                     PIC X(2)  VALUE SPACES.
020800     05  RPT-BT-RATE-ED             PIC -ZZZZZZZ9.99999999.
020900     05  FILLER                     PIC X(33) VALUE SPACES.
021000*
021100****************************************************************
021200 PROCEDURE DIVISION.
021300*
021400 000-MAIN.
021500     PERFORM 900-OPEN-FILES.
021600     PERFORM 700-READ-GAME-STATE-IN.
021700*    DERIVED RATES ARE NEVER TRUSTED OFF THE INCOMING SAVE --
021800*    RECOMPUTE ONCE UP FRONT SO THE FIRST TRANSACTION SEES THE
021900*    SAME BASELINE RATES CKWRATE WOULD HAVE GIVEN IT.
022000     CALL 'CKWRATE' USING GAME-STATE-WORK.
022100     PERFORM 800-INIT-REPORT.
022200     PERFORM 710-READ-TRAN-FILE.
022300     PERFORM 100-PROCESS-TRANSACTIONS THRU 100-EXIT
022400         UNTIL WS-TRAN-EOF.
022500     PERFORM 950-WRITE-GAME-STATE-OUT.
022600     PERFORM 850-WRITE-TOTALS THRU 850-EXIT.
022700     PERFORM 905-CLOSE-FILES.
022800     STOP RUN.
022900*
023000*    -----------------------------------------------------
023100*    ONE TRANSACTION RECORD, DISPATCHED BY TRAN-OP-CODE.
023200*    '*' IS A COMMENT LINE IN THE TRAN FILE -- SKIPPED, NOT
023300*    COUNTED EITHER WAY.
023400*    -----------------------------------------------------
023500 100-PROCESS-TRANSACTIONS.
023600     IF TRAN-OP-CODE = '*'
023700         GO TO 190-READ-NEXT-TRAN.
023800     IF TRAN-OP-CODE = 'W'
023900         PERFORM 200-PROCESS-WARP-TRAN
024000         GO TO 190-READ-NEXT-TRAN.
024100     IF TRAN-OP-CODE = 'B'
024200         PERFORM 210-PROCESS-BUILDING-TRAN
024300         GO TO 190-READ-NEXT-TRAN.
024400     IF TRAN-OP-CODE = 'U'
024500         PERFORM 220-PROCESS-UPGRADE-TRAN
024600         GO TO 190-READ-NEXT-TRAN.
024700     IF TRAN-OP-CODE = 'F'
024800         PERFORM 230-PROCESS-BUFF-TRAN THRU 230-EXIT
024900         GO TO 190-READ-NEXT-TRAN.
025000     IF TRAN-OP-CODE = 'R'
025100         PERFORM 240-PROCESS-CLICKRATE-TRAN THRU 240-EXIT
025200         GO TO 190-READ-NEXT-TRAN.
025300     IF TRAN-OP-CODE = 'A'
025400         PERFORM 250-PROCESS-ADJUSTBANK-TRAN THRU 250-EXIT
025500         GO TO 190-READ-NEXT-TRAN.
025600     PERFORM 260-PROCESS-UNKNOWN-TRAN.
025700 190-READ-NEXT-TRAN.
025800     PERFORM 710-READ-TRAN-FILE.
025900 100-EXIT.
026000     EXIT.
026100*
026200*    -----------------------------------------------------
026300*    W  WARP -- N TICKS.  EARNED = BANK AFTER LESS BANK
026400*    BEFORE (WARP NEVER CHARGES, ONLY ACCRUES).
026500*    -----------------------------------------------------
026600 200-PROCESS-WARP-TRAN.
026700     MOVE GS-BANK TO WS-PRE-BANK.
026800     MOVE WARP-TICKS TO LS-WARP-N.
026900     CALL 'CKWTIME' USING GAME-STATE-WORK, LS-WARP-N,
027000                          LS-WARP-STATUS.
027100     IF LS-WARP-STATUS = 'A'
027200         ADD 1 TO WS-TRAN-PROCESSED-CT
027300         COMPUTE WS-RPT-AMOUNT = GS-BANK - WS-PRE-BANK
027400         ADD WS-RPT-AMOUNT TO WS-TOTAL-WARP-EARNED
027500         MOVE SPACES TO WS-RPT-DIAG
027600     ELSE
027700         ADD 1 TO WS-TRAN-REJECTED-CT
027800         MOVE 0 TO WS-RPT-AMOUNT
027900         MOVE 'WARP N NEGATIVE' TO WS-RPT-DIAG.
028000     MOVE SPACES TO WS-RPT-OPD-A.
028100     MOVE WARP-TICKS TO WS-RPT-OPD-B.
028200     PERFORM 820-WRITE-DETAIL-LINE.
028300*
028400*    -----------------------------------------------------
028500*    B  BUY/SELL BUILDINGS -- SIGNED AMOUNT, BILL CAN BE
028600*    POSITIVE (CHARGE) OR NEGATIVE (REFUND).
028700*    -----------------------------------------------------
028800 210-PROCESS-BUILDING-TRAN.
028900     MOVE BLDG-TYPE-NO TO LS-BLDG-TYPE.
029000     MOVE BLDG-AMOUNT TO LS-BLDG-AMOUNT.
029100     CALL 'CKWPRIC' USING GAME-STATE-WORK, LS-PRICE-PARMS.
029200     IF LS-PRICE-STATUS = 'A'
029300         ADD 1 TO WS-TRAN-PROCESSED-CT
029400         MOVE LS-PRICE-RESULT TO WS-RPT-AMOUNT
029500         MOVE SPACES TO WS-RPT-DIAG
029600     ELSE
029700         ADD 1 TO WS-TRAN-REJECTED-CT
029800         MOVE 0 TO WS-RPT-AMOUNT
029900         MOVE 'BUILDING TRAN REJECT' TO WS-RPT-DIAG.
030000     MOVE BLDG-TYPE-NO TO WS-RPT-OPD-A.
030100     MOVE BLDG-AMOUNT TO WS-RPT-OPD-B.
030200     PERFORM 820-WRITE-DETAIL-LINE.
030300*
030400*    -----------------------------------------------------
030500*    U  BUY A CATALOG UPGRADE -- FLAT PRICE, NEVER ESCALATES.
030600*    -----------------------------------------------------
030700 220-PROCESS-UPGRADE-TRAN.
030800     MOVE UPGRADE-NO TO LS-UPGRADE-NO.
030900     CALL 'CKWUPGB' USING GAME-STATE-WORK, LS-UPGRADE-PARMS.
031000     IF LS-UPGRADE-STATUS = 'A'
031100         ADD 1 TO WS-TRAN-PROCESSED-CT
031200         MOVE UP-PRICE (LS-UPGRADE-NO) TO WS-RPT-AMOUNT
031300         MOVE SPACES TO WS-RPT-DIAG
031400     ELSE
031500         ADD 1 TO WS-TRAN-REJECTED-CT
031600         MOVE 0 TO WS-RPT-AMOUNT
031700         MOVE 'UPGRADE TRAN REJECT' TO WS-RPT-DIAG.
031800     MOVE UPGRADE-NO TO WS-RPT-OPD-A.
031900     MOVE SPACES TO WS-RPT-OPD-B.
032000     PERFORM 820-WRITE-DETAIL-LINE.
032100*
032200*    -----------------------------------------------------
032300*    F  REGISTER A TIMED BUFF -- APPEND TO GS-BUFF-ENTRY AND
032400*    RE-DERIVE RATES.  NO VALIDATION OTHER THAN THE TABLE
032500*    BEING FULL (20 SLOTS).
032600*    -----------------------------------------------------
032700 230-PROCESS-BUFF-TRAN.
032800     IF GS-BUFF-COUNT NOT < 20
032900         ADD 1 TO WS-TRAN-REJECTED-CT
033000         MOVE 0 TO WS-RPT-AMOUNT
033100         MOVE 'BUFF TABLE FULL' TO WS-RPT-DIAG
033200         MOVE SPACES TO WS-RPT-OPERANDS
033300         PERFORM 820-WRITE-DETAIL-LINE
033400         GO TO 230-EXIT.
033500     ADD 1 TO GS-BUFF-COUNT.
033600     MOVE BUFF-DURATION TO BF-TIME-LEFT (GS-BUFF-COUNT).
033700     MOVE BUFF-DURATION TO BF-TIME-TOTAL (GS-BUFF-COUNT).
033800     PERFORM 235-COPY-ONE-BUFF-EFFECT THRU 235-EXIT
033900         VARYING WS-EFCT-SUB FROM 1 BY 1
034000             UNTIL WS-EFCT-SUB > 5.
034100     CALL 'CKWRATE' USING GAME-STATE-WORK.
034200     ADD 1 TO WS-TRAN-PROCESSED-CT.
034300     MOVE 0 TO WS-RPT-AMOUNT.
034400     MOVE SPACES TO WS-RPT-DIAG.
034500     MOVE SPACES TO WS-RPT-OPD-A.
034600     MOVE BUFF-DURATION TO WS-RPT-OPD-B.
034700     PERFORM 820-WRITE-DETAIL-LINE.
034800 230-EXIT.
034900     EXIT.
035000*
035100 235-COPY-ONE-BUFF-EFFECT.
035200     MOVE BUFF-EF-SCOPE (WS-EFCT-SUB)
035300         TO EF-SCOPE (GS-BUFF-COUNT WS-EFCT-SUB).
035400     MOVE BUFF-EF-TARGET (WS-EFCT-SUB)
035500         TO EF-TARGET (GS-BUFF-COUNT WS-EFCT-SUB).
035600     MOVE BUFF-EF-TERM (WS-EFCT-SUB)
035700         TO EF-TERM (GS-BUFF-COUNT WS-EFCT-SUB).
035800     MOVE BUFF-EF-KIND (WS-EFCT-SUB)
035900         TO EF-KIND (GS-BUFF-COUNT WS-EFCT-SUB).
036000     MOVE BUFF-EF-VALUE (WS-EFCT-SUB)
036100         TO EF-VALUE (GS-BUFF-COUNT WS-EFCT-SUB).
036200 235-EXIT.
036300     EXIT.
036400*
036500*    -----------------------------------------------------
036600*    R  SET CLICKS-PER-TICK -- REJECT NEGATIVE.
036700*    -----------------------------------------------------
036800 240-PROCESS-CLICKRATE-TRAN.
036900     MOVE SPACES TO WS-RPT-OPD-A.
037000     MOVE NEW-CLICK-RATE TO WS-RPT-OPD-B.
037100     IF NEW-CLICK-RATE < 0
037200         ADD 1 TO WS-TRAN-REJECTED-CT
037300         MOVE 0 TO WS-RPT-AMOUNT
037400         MOVE 'CLICK RATE NEGATIVE' TO WS-RPT-DIAG
037500         PERFORM 820-WRITE-DETAIL-LINE
037600         GO TO 240-EXIT.
037700     MOVE NEW-CLICK-RATE TO GS-CLICK-RATE.
037800     ADD 1 TO WS-TRAN-PROCESSED-CT.
037900     MOVE 0 TO WS-RPT-AMOUNT.
038000     MOVE SPACES TO WS-RPT-DIAG.
038100     PERFORM 820-WRITE-DETAIL-LINE.
038200 240-EXIT.
038300     EXIT.
038400*
038500*    -----------------------------------------------------
038600*    A  ADJUST BANK DIRECTLY -- REJECT IF IT WOULD GO
038700*    NEGATIVE.  POSITIVE ADJUSTMENTS ALSO COUNT AS LIFETIME
038800*    COOKIES BAKED.
038900*    -----------------------------------------------------
039000 250-PROCESS-ADJUSTBANK-TRAN.
039100     MOVE SPACES TO WS-RPT-OPD-A.
039200     MOVE ADJUST-AMOUNT TO WS-RPT-OPD-B.
039300     IF GS-BANK + ADJUST-AMOUNT < 0
039400         ADD 1 TO WS-TRAN-REJECTED-CT
039500         MOVE 0 TO WS-RPT-AMOUNT
039600         MOVE 'BANK ADJUST REJECT' TO WS-RPT-DIAG
039700         PERFORM 820-WRITE-DETAIL-LINE
039800         GO TO 250-EXIT.
039900     ADD ADJUST-AMOUNT TO GS-BANK.
040000     IF ADJUST-AMOUNT > 0
040100         ADD ADJUST-AMOUNT TO GS-COOKIES-BAKED.
040200     ADD 1 TO WS-TRAN-PROCESSED-CT.
040300     MOVE ADJUST-AMOUNT TO WS-RPT-AMOUNT.
040400     MOVE SPACES TO WS-RPT-DIAG.
040500     PERFORM 820-WRITE-DETAIL-LINE.
040600 250-EXIT.
040700     EXIT.
040800*
040900 260-PROCESS-UNKNOWN-TRAN.
041000     ADD 1 TO WS-TRAN-REJECTED-CT.
041100     MOVE 0 TO WS-RPT-AMOUNT.
041200     MOVE SPACES TO WS-RPT-OPERANDS.
041300     MOVE 'UNKNOWN OP CODE' TO WS-RPT-DIAG.
041400     PERFORM 820-WRITE-DETAIL-LINE.
041500*
041600*    -----------------------------------------------------
041700*    FILE I/O
041800*    -----------------------------------------------------
041900 700-READ-GAME-STATE-IN.
042000     READ GAME-STATE-IN-FILE
042100         AT END
042200             DISPLAY 'CKWMAIN - GAME STATE INPUT FILE IS EMPTY'
042300             PERFORM 905-CLOSE-FILES
042400             STOP RUN.
042500     MOVE GSI-RECORD TO GAME-STATE-WORK.
042600     PERFORM 705-VALIDATE-GAME-STATE.
042700*
042800*    -----------------------------------------------------
042900*    A SAVE FAILING ANY OF THESE CHECKS IS NOT A REJECTABLE
043000*    TRANSACTION -- THERE IS NO GOOD STATE TO RUN THE BATCH
043100*    AGAINST, SO THE WHOLE RUN ABENDS THE SAME WAY AS THE
043200*    EMPTY-FILE CASE ABOVE.
043300*    -----------------------------------------------------
043400 705-VALIDATE-GAME-STATE.
043500     IF GS-PRICE-GROWTH NOT > 0
043600         DISPLAY 'CKWMAIN - GAME STATE PRICE GROWTH NOT POSITIVE'
043700         PERFORM 905-CLOSE-FILES
043800         STOP RUN.
043900     IF GS-REFUND-FACTOR NOT > 0
044000         DISPLAY 'CKWMAIN - GAME STATE REFUND FACTOR NOT POSITIVE'
044100         PERFORM 905-CLOSE-FILES
044200         STOP RUN.
044300     IF GS-BANK < 0
044400         DISPLAY 'CKWMAIN - GAME STATE BANK IS NEGATIVE'
044500         PERFORM 905-CLOSE-FILES
044600         STOP RUN.
044700     IF GS-CLICK-RATE < 0
044800         DISPLAY 'CKWMAIN - GAME STATE CLICK RATE IS NEGATIVE'
044900         PERFORM 905-CLOSE-FILES
045000         STOP RUN.
045100     IF GS-COOKIES-BAKED < 0
045200         DISPLAY 'CKWMAIN - GAME STATE COOKIES BAKED IS NEGATIVE'
045300         PERFORM 905-CLOSE-FILES
045400         STOP RUN.
045500     IF GS-HANDMADE < 0
045600         DISPLAY 'CKWMAIN - GAME STATE HANDMADE TOTAL IS NEGATIVE'
045700         PERFORM 905-CLOSE-FILES
045800         STOP RUN.
045900     IF GS-COOKIE-CLICKS < 0
046000         DISPLAY 'CKWMAIN - GAME STATE COOKIE CLICKS IS NEGATIVE'
046100         PERFORM 905-CLOSE-FILES
046200         STOP RUN.
046300*
046400 710-READ-TRAN-FILE.
046500     READ TRANSACTION-FILE
046600         AT END
046700             MOVE 'Y' TO WS-TRAN-EOF-SW.
046800*
046900 800-INIT-REPORT.
047000     ACCEPT WS-RUN-DATE FROM DATE.
047100     MOVE WS-RUN-DATE TO RPT-RUN-DATE-OUT.
047200     MOVE 0 TO WS-TRAN-PROCESSED-CT.
047300     MOVE 0 TO WS-TRAN-REJECTED-CT.
047400     MOVE 0 TO WS-TOTAL-WARP-EARNED.
047500     WRITE RPT-RECORD FROM RPT-HEADER1.
047600     WRITE RPT-RECORD FROM RPT-HEADER2.
047700     WRITE RPT-RECORD FROM RPT-HEADER3.
047800     WRITE RPT-RECORD FROM RPT-SPACES.
047900*
048000 820-WRITE-DETAIL-LINE.
048100     MOVE SPACES TO RPT-DETAIL-LINE.
048200     MOVE TRAN-SEQ-NO TO RPT-SEQ.
048300     MOVE TRAN-OP-CODE TO RPT-OPCODE.
048400     MOVE WS-RPT-OPERANDS TO RPT-OPERANDS.
048500     MOVE WS-RPT-AMOUNT TO RPT-AMOUNT-ED.
048600     MOVE GS-BANK TO RPT-BANK-ED.
048700     MOVE WS-RPT-DIAG TO RPT-DIAG.
048800     WRITE RPT-RECORD FROM RPT-DETAIL-LINE.
048900*
049000 850-WRITE-TOTALS.
049100     WRITE RPT-RECORD FROM RPT-SPACES.
049200     MOVE SPACES TO RPT-TOTALS-LINE.
049300     MOVE 'TRANSACTIONS PROCESSED' TO RPT-TOT-LABEL.
049400     MOVE WS-TRAN-PROCESSED-CT TO RPT-TOT-VALUE-ED.
049500     WRITE RPT-RECORD FROM RPT-TOTALS-LINE.
049600     MOVE SPACES TO RPT-TOTALS-LINE.
049700     MOVE 'TRANSACTIONS REJECTED' TO RPT-TOT-LABEL.
049800     MOVE WS-TRAN-REJECTED-CT TO RPT-TOT-VALUE-ED.
049900     WRITE RPT-RECORD FROM RPT-TOTALS-LINE.
050000     MOVE SPACES TO RPT-TOTALS-LINE.
050100     MOVE 'TOTAL COOKIES EARNED DURING WARPS' TO RPT-TOT-LABEL.
050200     MOVE WS-TOTAL-WARP-EARNED TO RPT-TOT-VALUE-ED.
050300     WRITE RPT-RECORD FROM RPT-TOTALS-LINE.
050400     MOVE SPACES TO RPT-TOTALS-LINE.
050500     MOVE 'FINAL BANK' TO RPT-TOT-LABEL.
050600     MOVE GS-BANK TO RPT-TOT-VALUE-ED.
050700     WRITE RPT-RECORD FROM RPT-TOTALS-LINE.
050800     MOVE SPACES TO RPT-TOTALS-LINE.
050900     MOVE 'FINAL COOKIES PER CLICK' TO RPT-TOT-LABEL.
051000     MOVE GS-PER-CLICK TO RPT-TOT-VALUE-ED.
051100     WRITE RPT-RECORD FROM RPT-TOTALS-LINE.
051200     WRITE RPT-RECORD FROM RPT-SPACES.
051300     PERFORM 855-WRITE-ONE-BLDG-TOTAL THRU 855-EXIT
051400         VARYING WS-BLDG-SUB FROM 1 BY 1
051500             UNTIL WS-BLDG-SUB > 5.
051600 850-EXIT.
051700     EXIT.
051800*
051900 855-WRITE-ONE-BLDG-TOTAL.
052000     MOVE SPACES TO RPT-BLDG-TOTAL-LINE.
052100     MOVE BT-NAME (WS-BLDG-SUB) TO RPT-BT-NAME.
052200     MOVE GS-BLDG-COUNT (WS-BLDG-SUB) TO RPT-BT-COUNT-ED.
052300     MOVE GS-BLDG-RATE (WS-BLDG-SUB) TO RPT-BT-RATE-ED.
052400     WRITE RPT-RECORD FROM RPT-BLDG-TOTAL-LINE.
052500 855-EXIT.
052600     EXIT.
052700*
052800 900-OPEN-FILES.
052900     OPEN INPUT  GAME-STATE-IN-FILE.
053000     OPEN INPUT  TRANSACTION-FILE.
053100     OPEN OUTPUT GAME-STATE-OUT-FILE.
053200     OPEN OUTPUT REPORT-FILE.
053300*
053400 905-CLOSE-FILES.
053500     CLOSE GAME-STATE-IN-FILE.
053600     CLOSE TRANSACTION-FILE.
053700     CLOSE GAME-STATE-OUT-FILE.
053800     CLOSE REPORT-FILE.
053900*
054000 950-WRITE-GAME-STATE-OUT.
054100     MOVE GAME-STATE-WORK TO GSO-RECORD.
054200     WRITE GSO-RECORD.
054300*
054400*  END OF PROGRAM CKWMAIN
